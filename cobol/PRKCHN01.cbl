000100*****************************************************************
000200* PRKCHN01 -- PARKING CHAIN NIGHTLY BATCH UPDATE                *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. PRKCHN01.
000600 AUTHOR. D. MARSH.
000700 INSTALLATION. CENTRAL PARKING SYSTEMS - DATA PROCESSING.
000800 DATE-WRITTEN. 04/14/86.
000900 DATE-COMPILED.
001000 SECURITY. CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
001100*
001200*    THIS PROGRAM PERFORMS THE NIGHTLY UPDATE OF THE PARKING
001300*    CHAIN MASTER FILE.
001400*
001500*    THE PROGRAM LOADS THE CURRENT LOT/AREA/VEHICLE CHAIN FROM
001600*    PARKMST INTO WORKING STORAGE, APPLIES THE DAY'S ADD-LOT,
001700*    ADD-AREA, ADD-VEHICLE, OCCUPANCY AND GAIN TRANSACTIONS FROM
001800*    PARKTXN, PRINTS WHATEVER REPORTS OR ERROR LINES THE
001900*    TRANSACTIONS CALL FOR ON PARKRPT, AND THEN REWRITES THE
002000*    UPDATED CHAIN BACK OUT TO PARKOUT FOR TOMORROW'S RUN.
002100*
002200*    THE CHAIN IS CARRIED LOT WITHIN AREA WITHIN VEHICLE, THREE
002300*    LEVELS OF OCCURS NESTED IN WORKING STORAGE, BECAUSE THE
002400*    MASTER FILE ITSELF IS FLAT AND CARRIES NO POINTERS - THE
002500*    ONLY WAY TO FIND "ALL VEHICLES IN AREA 03 OF LOT 07" AT
002600*    RUN TIME IS TO WALK THE TABLE BY SUBSCRIPT.  ANY TIME A
002700*    MAINTENANCE PROGRAMMER IS TEMPTED TO FLATTEN THIS OUT INTO
002800*    A SINGLE KEYED FILE, TALK TO DATA PROCESSING FIRST - THE
002900*    OVERNIGHT REPORTS SUITE DEPENDS ON THE IN-MEMORY CHAIN
003000*    ORDER BEING LOT-MAJOR, AREA-MINOR, VEHICLE-MINOR-MINOR.
003100*
003200*    A RUN IS CONSIDERED CLEAN IF WS-ERROR-COUNT IS ZERO AT
003300*    5000-CLOSING.  A NONZERO ERROR COUNT DOES NOT ABEND
003400*    THE STEP - BAD TRANSACTIONS ARE LOGGED TO PARKRPT AND
003500*    SKIPPED, AND THE CHAIN AND MASTER OUTPUT REFLECT ONLY THE
003600*    TRANSACTIONS THAT DID PASS EDIT.  OPERATIONS RUNS THE
003700*    ERROR LISTING BACK TO THE PARKING OFFICE EACH MORNING SO
003800*    REJECTED PAPERWORK CAN BE RE-KEYED FOR THE NEXT NIGHT'S
003900*    CYCLE.
004000*
004100*    ---------------------------------------------------------
004200*    CHANGE LOG
004300*    ---------------------------------------------------------
004400*    04/14/86  D.MARSH    ORIGINAL CODING - LOT/AREA/VEHICLE
004500*                         CHAIN LOAD AND REWRITE ONLY, NO
004600*                         TRANSACTION PROCESSING YET.  REQ 8601.
004700*    09/02/86  D.MARSH    ADDED ADDLOT/ADDAREA/ADDVEH TRANSACTION
004800*                         HANDLING AND THE NOT-FOUND ERROR LINES.
004900*                         REQ 8619.
005000*    02/18/87  D.MARSH    ADDED PER-TYPE CAPACITY CHECKING ON
005100*                         VEHICLE REGISTRATION.  REQ 8703.
005200*    11/05/88  K.OBRIEN   ADDED THE 10TH-PARKING DISCOUNT FLAG
005300*                         AND THE HOURLY RATE TABLE.  REQ 8842.
005400*    06/22/89  K.OBRIEN   ADDED OCCUPY TRANSACTION AND THE
005500*                         OCCUPANCY RATE REPORT.  REQ 8907.
005600*    01/09/90  K.OBRIEN   ADDED GAIN TRANSACTION AND THE DAILY
005700*                         GAIN REPORT.  REQ 9002.
005800*    07/30/91  T.WALSH    ADDED SUBSCRIPTION SUPPORT (30-DAY
005900*                         WINDOW) TO VEHICLE REGISTRATION AND
006000*                         TO THE PARKING COST CALCULATION.
006100*                         REQ 9114.
006200*    11/14/91  T.WALSH    REPLACED THE CALL TO THE VENDOR DATE
006300*                         ROUTINE WITH AN IN-LINE JULIAN DAY
006400*                         CONVERSION SO THE PROGRAM NO LONGER
006500*                         DEPENDS ON THAT LOAD MODULE.  REQ 9128.
006600*    04/03/93  T.WALSH    RAISED THE VEHICLE TABLE FROM 40 TO 60
006700*                         PER AREA -- WESTSIDE LOT WAS FILLING
006800*                         THE TABLE ON WEEKENDS.  REQ 9308.
006900*    08/19/95  R.NUNEZ    CORRECTED THE HOURS-BILLED ROUND-UP SO
007000*                         AN EXACT MULTIPLE OF 60 MINUTES IS NOT
007100*                         OVER-CHARGED.  REQ 9522.
007200*    10/02/97  R.NUNEZ    ADDED THE ENTRANCE-COUNTER OVERFLOW
007300*                         GUARD ON THE VEHICLE TABLE.  REQ 9740.
007400*    12/09/98  P.ANDINO   YEAR 2000 REVIEW - ALL DATE FIELDS ON
007500*                         THIS PROGRAM ARE ALREADY FULL 4-DIGIT
007600*                         YEARS (YYYY-MM-DD).  NO CHANGES
007700*                         REQUIRED.  SIGNED OFF PER Y2K-114.
007800*    03/17/99  P.ANDINO   REGRESSION RUN AGAINST THE 1999/2000
007900*                         BOUNDARY TEST DECK - JULIAN DAY ROUTINE
008000*                         CROSSES THE CENTURY CORRECTLY.  Y2K-114.
008100*    05/26/00  P.ANDINO   ADDED THE UPSI-0 QUIET-MODE SWITCH SO A
008200*                         RERUN OF AN ALREADY-VALIDATED DECK CAN
008300*                         SUPPRESS DUPLICATE ERRORS.  REQ 0011.
008400*    02/11/02  R.NUNEZ    WIDENED THE LOT TABLE FROM 15 TO 25 -
008500*                         THE CHAIN PICKED UP TEN NEW SUBURBAN
008600*                         LOTS.  REQ 0203.
008700*    09/14/04  T.WALSH    2200-ADD-AREA-FROM-MASTER NEVER SET
008800*                         WS-LOT-SUB BEFORE ZEROING THE NEW
008900*                         AREA'S CURRENT-CAPACITY COUNTERS -
009000*                         THE FIRST AREA OF A LOAD CLOBBERED
009100*                         SLOT ZERO INSTEAD.  NOW SETS IT THE
009200*                         SAME WAY 3200 ALREADY DID.  REQ 0417.
009300*    09/14/04  T.WALSH    DROPPED THE TOP-OF-FORM AND CLASS
009400*                         CLAUSES OUT OF SPECIAL-NAMES - LEFT
009500*                         OVER FROM AN EARLY DRAFT AND NEVER
009600*                         REFERENCED BY THIS PROGRAM.  REQ 0417.
009700*    09/21/04  T.WALSH    8560-DETERMINE-CHARGEABLE PULLED THE
009800*                         RATE AND DISCOUNT STRAIGHT OUT OF THE
009900*                         WR- TABLE INTO THE COMPUTE.  NOW STAGES
010000*                         THEM IN WS-PARKING-PRICE-HOUR AND
010100*                         WS-DISCOUNT-AMOUNT FIRST SO THE COMPUTE
010200*                         READS LIKE THE RATE SHEET.  REQ 0421.
010300*
010400 ENVIRONMENT DIVISION.
010500 CONFIGURATION SECTION.
010600 SOURCE-COMPUTER. IBM-4381.
010700 OBJECT-COMPUTER. IBM-4381.
010800 SPECIAL-NAMES.
010900*    UPSI-0 IS SET BY OPERATIONS IN THE JCL BEFORE THE STEP IS
011000*    SUBMITTED, NOT BY ANYTHING IN THIS PROGRAM.  WITH THE SWITCH
011100*    OFF THE NIGHTLY RUN PRINTS EVERY LOT/AREA OCCUPANCY LINE AND
011200*    EVERY GAIN LINE ON PARKRPT; WITH IT ON, QUIET-MODE-ON, ONLY
011300*    THE NOT-FOUND AND VALIDATION ERROR LINES ARE PRINTED - USED
011400*    WHEN THE SHOP RERUNS A NIGHT'S TRANSACTIONS JUST TO CHECK FOR
011500*    REJECTS WITHOUT RESUBMITTING THE FULL REPORT DECK.
011600     UPSI-0 ON STATUS IS QUIET-MODE-ON
011700            OFF STATUS IS QUIET-MODE-OFF.
011800 INPUT-OUTPUT SECTION.
011900 FILE-CONTROL.
012000*    THE FOUR LOGICAL NAMES BELOW ARE RESOLVED TO ACTUAL
012100*    DATASETS BY THE JCL DD STATEMENTS FOR THIS STEP - NO
012200*    PHYSICAL PATH IS EVER CODED IN THE PROGRAM ITSELF.
012300     SELECT PARKMST-FILE ASSIGN TO PARKMST
012400         ORGANIZATION IS LINE SEQUENTIAL.
012500     SELECT PARKTXN-FILE ASSIGN TO PARKTXN
012600         ORGANIZATION IS LINE SEQUENTIAL.
012700     SELECT PARKOUT-FILE ASSIGN TO PARKOUT
012800         ORGANIZATION IS LINE SEQUENTIAL.
012900*    REPORT AND ERROR LISTING - GATED LINE BY LINE AT RUN TIME
013000*    BY THE UPSI-0 QUIET-MODE SWITCH DECLARED ABOVE.
013100     SELECT PARKRPT-FILE ASSIGN TO PARKRPT
013200         ORGANIZATION IS LINE SEQUENTIAL.
013300*
013400 DATA DIVISION.
013500 FILE SECTION.
013600*
013700*    -----------------------------------------------------------
013800*    PARKMST -- INCOMING PARKING CHAIN MASTER.  ONE PHYSICAL
013900*    RECORD SHAPE (90 BYTES) CARRYING THREE DIFFERENT RECORD
014000*    KINDS, TOLD APART BY THE 8-BYTE REC-TYPE AT THE FRONT.
014100*    -----------------------------------------------------------
014200 FD  PARKMST-FILE
014300     LABEL RECORD IS STANDARD
014400     RECORD CONTAINS 90 CHARACTERS
014500     DATA RECORD IS MST-IN-REC.
014600*    GENERIC 90-BYTE VIEW - THE THREE REDEFINES BELOW ARE HOW WE
014700*    ACTUALLY GET AT THE FIELDS ONCE PL-REC-TYPE/AR-REC-TYPE/VH-
014800*    REC-TYPE TELLS US WHICH ONE APPLIES.
014900 01  MST-IN-REC                     PIC X(90).
015000*    LOT-LEVEL VIEW OF THE MASTER RECORD - NAME AND HOW MANY
015100*    ENTRANCE LANES THE LOT HAS.
015200 01  PARKLOT-REC REDEFINES MST-IN-REC.
015300     05  PL-REC-TYPE                PIC X(08).
015400     05  PL-LOT-NAME                PIC X(20).
015500     05  PL-LOT-ENTRIES             PIC 9(02).
015600     05  FILLER                     PIC X(60).
015700*    AREA-LEVEL VIEW - ONE AREA'S NAME AND ITS FIVE PER-TYPE
015800*    MAXIMUM CAPACITIES, IN THE SAME MOTORCYCLE/CAR/VAN/BUS/TRUCK
015900*    ORDER USED EVERYWHERE ELSE IN THE PROGRAM.
016000 01  AREA-REC REDEFINES MST-IN-REC.
016100     05  AR-REC-TYPE                PIC X(08).
016200     05  AR-AREA-NAME               PIC X(20).
016300     05  AR-MAX-MOTORCYCLE          PIC 9(03).
016400     05  AR-MAX-CAR                 PIC 9(03).
016500     05  AR-MAX-VAN                 PIC 9(03).
016600     05  AR-MAX-BUS                 PIC 9(03).
016700     05  AR-MAX-TRUCK               PIC 9(03).
016800     05  FILLER                     PIC X(47).
016900*    VEHICLE-LEVEL VIEW - CARRIES ONLY THE VEHICLE'S OWN DATA, NOT
017000*    ITS PARK/EXIT HISTORY.  ONE MASTER VEHICLE RECORD REPRESENTS
017100*    THE VEHICLE'S MOST RECENT VISIT AS OF THE PRIOR RUN.
017200 01  VEHICLE-REC REDEFINES MST-IN-REC.
017300     05  VH-REC-TYPE                PIC X(08).
017400     05  VH-VEH-TYPE                PIC X(10).
017500     05  VH-LICENSE-PLATE           PIC X(10).
017600     05  VH-SUBSCR-BOUGHT           PIC X(16).
017700     05  VH-ENTRY-TIME              PIC X(16).
017800     05  VH-EXIT-TIME               PIC X(16).
017900     05  FILLER                     PIC X(14).
018000*
018100*    -----------------------------------------------------------
018200*    PARKTXN -- THE DAY'S TRANSACTION DECK.  FIXED 128-BYTE
018300*    RECORD, TXN-DATA CARRYING A DIFFERENT PAYLOAD FOR EACH
018400*    TXN-CODE.
018500*    -----------------------------------------------------------
018600 FD  PARKTXN-FILE
018700     LABEL RECORD IS STANDARD
018800     RECORD CONTAINS 128 CHARACTERS
018900     DATA RECORD IS TXN-IN-REC.
019000*    COMMON HEADER FOR EVERY TRANSACTION KIND - CODE PLUS THE LOT
019100*    AND AREA NAMES A TRANSACTION ACTS AGAINST.  TXN-DATA IS THE
019200*    PART THAT VARIES BY CODE AND IS REDEFINED BELOW.
019300 01  TXN-IN-REC.
019400     05  TXN-CODE                   PIC X(08).
019500     05  TXN-LOT-NAME               PIC X(20).
019600     05  TXN-AREA-NAME              PIC X(20).
019700     05  TXN-DATA                   PIC X(80).
019800*    ADDLOT ONLY NEEDS ONE EXTRA FIELD BEYOND THE COMMON HEADER -
019900*    HOW MANY ENTRANCE LANES THE NEW LOT HAS.
020000 01  TXN-ADDLOT-VIEW REDEFINES TXN-IN-REC.
020100     05  FILLER                     PIC X(48).
020200     05  AL-ENTRIES                 PIC 9(02).
020300     05  FILLER                     PIC X(78).
020400*    ADDAREA CARRIES THE SAME FIVE MAXIMUM-CAPACITY FIELDS AS THE
020500*    MASTER AREA RECORD.
020600 01  TXN-ADDAREA-VIEW REDEFINES TXN-IN-REC.
020700     05  FILLER                     PIC X(48).
020800     05  AA-MAX-MOTORCYCLE          PIC 9(03).
020900     05  AA-MAX-CAR                 PIC 9(03).
021000     05  AA-MAX-VAN                 PIC 9(03).
021100     05  AA-MAX-BUS                 PIC 9(03).
021200     05  AA-MAX-TRUCK               PIC 9(03).
021300     05  FILLER                     PIC X(65).
021400*    ADDVEH CARRIES THE VEHICLE'S DATA PLUS A ONE-CHARACTER FLAG
021500*    SAYING WHETHER THIS ENTRY IS ALSO PURCHASING A SUBSCRIPTION.
021600 01  TXN-ADDVEH-VIEW REDEFINES TXN-IN-REC.
021700     05  FILLER                     PIC X(48).
021800     05  AV-VEH-TYPE                PIC X(10).
021900     05  AV-LICENSE-PLATE           PIC X(10).
022000     05  AV-SUBSCR-FLAG             PIC X(01).
022100     05  AV-ENTRY-TIME              PIC X(16).
022200     05  AV-EXIT-TIME               PIC X(16).
022300     05  FILLER                     PIC X(27).
022400*    GAIN ONLY NEEDS THE CALENDAR DATE TO REPORT ON.
022500 01  TXN-GAIN-VIEW REDEFINES TXN-IN-REC.
022600     05  FILLER                     PIC X(48).
022700     05  GN-REPORT-DATE             PIC X(10).
022800     05  FILLER                     PIC X(70).
022900*
023000*    -----------------------------------------------------------
023100*    PARKOUT -- THE UPDATED CHAIN, REWRITTEN FROM WORKING
023200*    STORAGE AT END OF RUN.  SAME SHAPE AS PARKMST.
023300*    -----------------------------------------------------------
023400 FD  PARKOUT-FILE
023500     LABEL RECORD IS STANDARD
023600     RECORD CONTAINS 90 CHARACTERS
023700     DATA RECORD IS MST-OUT-REC.
023800*    SAME 90-BYTE SHAPE AS THE INPUT MASTER, SO NEXT RUN'S 2000
023900*    SERIES CAN READ THIS RUN'S OUTPUT WITHOUT ANY CONVERSION.
024000 01  MST-OUT-REC                    PIC X(90).
024100*    OUTPUT MIRROR OF PARKLOT-REC.
024200 01  PARKLOT-OUT-REC REDEFINES MST-OUT-REC.
024300     05  PLO-REC-TYPE               PIC X(08).
024400     05  PLO-LOT-NAME               PIC X(20).
024500     05  PLO-LOT-ENTRIES            PIC 9(02).
024600     05  FILLER                     PIC X(60).
024700*    OUTPUT MIRROR OF AREA-REC.
024800 01  AREA-OUT-REC REDEFINES MST-OUT-REC.
024900     05  ARO-REC-TYPE               PIC X(08).
025000     05  ARO-AREA-NAME              PIC X(20).
025100     05  ARO-MAX-MOTORCYCLE         PIC 9(03).
025200     05  ARO-MAX-CAR                PIC 9(03).
025300     05  ARO-MAX-VAN                PIC 9(03).
025400     05  ARO-MAX-BUS                PIC 9(03).
025500     05  ARO-MAX-TRUCK              PIC 9(03).
025600     05  FILLER                     PIC X(47).
025700*    OUTPUT MIRROR OF VEHICLE-REC - NOTE THE SUBSCRIPTION FIELD
025800*    CARRIES THE LITERAL 'NULL' RATHER THAN SPACES WHEN THERE IS
025900*    NO SUBSCRIPTION, SEE 4200.
026000 01  VEHICLE-OUT-REC REDEFINES MST-OUT-REC.
026100     05  VHO-REC-TYPE               PIC X(08).
026200     05  VHO-VEH-TYPE               PIC X(10).
026300     05  VHO-LICENSE-PLATE          PIC X(10).
026400     05  VHO-SUBSCR-BOUGHT          PIC X(16).
026500     05  VHO-ENTRY-TIME             PIC X(16).
026600     05  VHO-EXIT-TIME              PIC X(16).
026700     05  FILLER                     PIC X(14).
026800*
026900*    -----------------------------------------------------------
027000*    PARKRPT -- OCCUPANCY / GAIN / ERROR PRINT LINES.
027100*    -----------------------------------------------------------
027200 FD  PARKRPT-FILE
027300     LABEL RECORD IS OMITTED
027400     RECORD CONTAINS 132 CHARACTERS
027500     DATA RECORD IS RPT-LINE.
027600*    ONE PRINT LINE - BUILT BY STRING RATHER THAN BY MOVING INTO A
027700*    FIXED TEMPLATE, SINCE EVERY REPORT LINE IN THIS PROGRAM
027800*    CARRIES AT LEAST ONE VARIABLE-LENGTH FIELD.
027900 01  RPT-LINE                       PIC X(132).
028000*
028100 WORKING-STORAGE SECTION.
028200*
028300*    THE FOUR TABLE-SIZE CONSTANTS - BUMP THESE AND THE MATCHING
028400*    OCCURS CLAUSES BELOW TOGETHER IF THE CHAIN EVER OUTGROWS
028500*    THEM.
028600 77  WC-MAX-LOTS                    PIC 9(02) COMP VALUE 25.
028700 77  WC-MAX-AREAS                   PIC 9(02) COMP VALUE 8.
028800 77  WC-MAX-VEH                     PIC 9(02) COMP VALUE 60.
028900 77  WC-MAX-INT                     PIC 9(02) COMP VALUE 20.
029000*
029100*    THE WORKING SUBSCRIPTS THAT ADDRESS THE
029200*    LOT/AREA/VEHICLE/INTERVAL TABLES.  MOST OF THE PROGRAM'S
029300*    PARAGRAPHS ASSUME ONE OR MORE OF THESE ARE ALREADY POSITIONED
029400*    CORRECTLY ON ENTRY - THAT IS WHY GETTING WS-LOT-SUB SET
029500*    BEFORE 2250 RUNS MATTERED SO MUCH (SEE THE 09/14/04 CHANGE-
029600*    LOG ENTRY).
029700 77  WS-LOT-SUB                     PIC 9(03) COMP VALUE ZERO.
029800 77  WS-AREA-SUB                    PIC 9(03) COMP VALUE ZERO.
029900 77  WS-VEH-SUB                     PIC 9(03) COMP VALUE ZERO.
030000 77  WS-INT-SUB                     PIC 9(03) COMP VALUE ZERO.
030100 77  WS-RATE-SUB                    PIC 9(02) COMP VALUE ZERO.
030200 77  WS-TYPE-IX                     PIC 9(02) COMP VALUE ZERO.
030300 77  WS-FOUND-LOT-SUB               PIC 9(03) COMP VALUE ZERO.
030400 77  WS-FOUND-AREA-SUB              PIC 9(03) COMP VALUE ZERO.
030500 77  WS-FOUND-VEH-SUB               PIC 9(03) COMP VALUE ZERO.
030600*    RUN-WIDE COUNTS, BUMPED REGARDLESS OF THE QUIET-MODE SWITCH
030700*    SETTING SO THE OPERATOR ALWAYS KNOWS HOW THE RUN WENT.
030800 77  WS-ERROR-COUNT                 PIC 9(05) COMP VALUE ZERO.
030900 77  WS-MST-REC-COUNT               PIC 9(07) COMP VALUE ZERO.
031000 77  WS-TXN-REC-COUNT               PIC 9(07) COMP VALUE ZERO.
031100*
031200*    READ-AHEAD END-OF-FILE FLAGS FOR BOTH INPUT FILES, PLUS THE
031300*    TWO ONE-CHARACTER FLAGS THAT DRIVE THE COST CALCULATION IN
031400*    THE 8500/8560 SERIES.
031500 01  WS-SWITCHES.
031600     05  WS-MORE-MASTER             PIC X(03) VALUE 'YES'.
031700         88  NO-MORE-MASTER                    VALUE 'NO '.
031800     05  WS-MORE-TXN                PIC X(03) VALUE 'YES'.
031900         88  NO-MORE-TXN                        VALUE 'NO '.
032000     05  WS-CHARGE-FLAG             PIC X(01) VALUE 'Y'.
032100     05  WS-SUBSCR-VALID-FLAG       PIC X(01) VALUE 'N'.
032200     05  FILLER                     PIC X(01) VALUE SPACE.
032300*
032400*    STAGING AREA FOR THE VEHICLE FIELDS AND SEARCH NAMES A
032500*    TRANSACTION OR MASTER RECORD IS CARRYING RIGHT NOW, BEFORE
032600*    THEY ARE COPIED INTO THE PERMANENT TABLES.
032700 01  WS-CURRENT-KEYS.
032800     05  WS-NEW-VEH-TYPE            PIC X(10).
032900     05  WS-NEW-VEH-PLATE           PIC X(10).
033000     05  WS-NEW-SUBSCR-BOUGHT       PIC X(16).
033100     05  WS-NEW-ENTRY-TIME          PIC X(16).
033200     05  WS-NEW-EXIT-TIME           PIC X(16).
033300     05  WS-ENTRY-DATE-PART         PIC X(10).
033400     05  WS-EXIT-DATE-PART          PIC X(10).
033500     05  WS-LOT-SEARCH-NAME         PIC X(20).
033600     05  WS-AREA-SEARCH-NAME        PIC X(20).
033700     05  WS-TYPE-SEARCH-VALUE       PIC X(10).
033800     05  WS-GAIN-DATE               PIC X(10).
033900     05  FILLER                     PIC X(01) VALUE SPACE.
034000*
034100*    -----------------------------------------------------------
034200*    JULIAN-DAY DATE ARITHMETIC WORK AREA.  SEE REQ 9128 -
034300*    THIS REPLACES THE OLD CALL TO THE VENDOR DATE ROUTINE.
034400*    -----------------------------------------------------------
034500 01  WS-CALC-TS-RAW                 PIC X(16).
034600 01  WS-CALC-TS-FIELDS REDEFINES WS-CALC-TS-RAW.
034700     05  WS-CALC-YEAR               PIC 9(04).
034800     05  FILLER                     PIC X(01).
034900     05  WS-CALC-MONTH              PIC 9(02).
035000     05  FILLER                     PIC X(01).
035100     05  WS-CALC-DAY                PIC 9(02).
035200     05  FILLER                     PIC X(01).
035300     05  WS-CALC-HH                 PIC 9(02).
035400     05  FILLER                     PIC X(01).
035500     05  WS-CALC-MI                 PIC 9(02).
035600*
035700*    INTERMEDIATE TERMS FOR THE JULIAN DAY FORMULA IN 8600 - KEPT
035800*    SEPARATE FROM WS-CALC-TS-FIELDS SO A CALL TO 8600 DOES NOT
035900*    DISTURB THE CALLER'S OWN COPY OF THE TIMESTAMP BEING
036000*    CONVERTED.
036100 01  WS-JULIAN-WORK.
036200     05  WS-JULIAN-Y                PIC 9(04) COMP.
036300     05  WS-JULIAN-M                PIC 9(02) COMP.
036400     05  WS-JULIAN-TERM-1           PIC 9(07) COMP.
036500     05  WS-JULIAN-TERM-2           PIC 9(07) COMP.
036600     05  WS-DAY-SERIAL              PIC 9(07) COMP.
036700     05  FILLER                     PIC X(01) VALUE SPACE.
036800*
036900*    EVERY TIMESTAMP THE PROGRAM NEEDS TO COMPARE, EXPRESSED AS
037000*    MINUTES-SINCE-DAY-ZERO ONCE 8700 HAS CONVERTED IT.
037100 01  WS-TS-MINUTE-WORK.
037200     05  WS-TS-MINUTES              PIC 9(09) COMP.
037300     05  WS-RUN-TIME-MINUTES        PIC 9(09) COMP.
037400     05  WS-ENTRY-MINUTES           PIC 9(09) COMP.
037500     05  WS-EXIT-MINUTES            PIC 9(09) COMP.
037600     05  WS-ELAPSED-MINUTES         PIC 9(09) COMP.
037700     05  WS-BOUGHT-MINUTES          PIC 9(09) COMP.
037800     05  WS-BOUGHT-PLUS30-MINUTES   PIC 9(09) COMP.
037900     05  FILLER                     PIC X(01) VALUE SPACE.
038000*
038100*    INTERMEDIATE FIELDS FOR THE HOURS-BILLED AND TENTH-ENTRANCE-
038200*    DISCOUNT ARITHMETIC IN THE 6000 AND 8550 SERIES.
038300 01  WS-BILLING-WORK.
038400     05  WS-BILL-HOURS              PIC 9(05) COMP.
038500     05  WS-BILL-MIN-REM            PIC 9(02) COMP.
038600     05  WS-DISCOUNT-QUOT           PIC 9(05) COMP.
038700     05  WS-DISCOUNT-REM            PIC 9(02) COMP.
038800     05  FILLER                     PIC X(01) VALUE SPACE.
038900*
039000*    THE RUN'S 'NOW', ACCEPTED ONCE IN 1000-INITIALIZE AND HELD
039100*    FOR EVERY OCCUPANCY AND SUBSCRIPTION-WINDOW TEST FOR THE REST
039200*    OF THE RUN.
039300 01  WS-RUN-TIME-RAW                PIC X(16).
039400*
039500*    -----------------------------------------------------------
039600*    HOURLY RATE / 10TH-PARKING DISCOUNT TABLE.  BUILT AS A
039700*    FILLER BLOCK AND REDEFINED INTO A TABLE, THE SHOP'S USUAL
039800*    WAY OF HARD-CODING A SMALL PRICE LIST.  ENTRY 1 THRU 5
039900*    LINE UP WITH WA-MAX-CAP/WA-CUR-CAP BELOW.
040000*    -----------------------------------------------------------
040100 01  WS-RATE-ARRAY.
040200     05  FILLER                     PIC X(10) VALUE 'MOTORCYCLE'.
040300     05  FILLER                     PIC 9(3)V99 VALUE 002.00.
040400     05  FILLER                     PIC 9(3)V99 VALUE 001.00.
040500     05  FILLER                     PIC X(10) VALUE 'CAR       '.
040600     05  FILLER                     PIC 9(3)V99 VALUE 005.00.
040700     05  FILLER                     PIC 9(3)V99 VALUE 002.00.
040800     05  FILLER                     PIC X(10) VALUE 'VAN       '.
040900     05  FILLER                     PIC 9(3)V99 VALUE 007.00.
041000     05  FILLER                     PIC 9(3)V99 VALUE 003.00.
041100     05  FILLER                     PIC X(10) VALUE 'BUS       '.
041200     05  FILLER                     PIC 9(3)V99 VALUE 010.00.
041300     05  FILLER                     PIC 9(3)V99 VALUE 004.00.
041400     05  FILLER                     PIC X(10) VALUE 'TRUCK     '.
041500     05  FILLER                     PIC 9(3)V99 VALUE 012.00.
041600     05  FILLER                     PIC 9(3)V99 VALUE 005.00.
041700 01  WS-RATE-TABLE REDEFINES WS-RATE-ARRAY.
041800     05  WS-RATE-ENTRY OCCURS 5 TIMES.
041900         10  WR-VEH-TYPE            PIC X(10).
042000         10  WR-HOURLY-RATE         PIC 9(3)V99.
042100         10  WR-DISCOUNT-AMT        PIC 9(3)V99.
042200*
042300*    -----------------------------------------------------------
042400*    LOWER-CASE VEHICLE TYPE NAMES FOR THE OCCUPANCY REPORT.
042500*    SAME 1-THRU-5 ORDER AS THE RATE TABLE ABOVE.
042600*    -----------------------------------------------------------
042700 01  WS-TYPE-NAME-LIST.
042800     05  FILLER                     PIC X(10) VALUE 'motorcycle'.
042900     05  FILLER                     PIC X(10) VALUE 'car       '.
043000     05  FILLER                     PIC X(10) VALUE 'van       '.
043100     05  FILLER                     PIC X(10) VALUE 'bus       '.
043200     05  FILLER                     PIC X(10) VALUE 'truck     '.
043300 01  WS-TYPE-NAME-TABLE REDEFINES WS-TYPE-NAME-LIST.
043400     05  WS-TYPE-NAME-LOWER OCCURS 5 TIMES PIC X(10).
043500*
043600*    -----------------------------------------------------------
043700*    TRUE PRINTING LENGTH OF EACH TYPE NAME, SAME 1-THRU-5
043800*    ORDER, SO THE REPORT LINES CAN STRING THE NAME WITHOUT
043900*    ITS TRAILING PAD.
044000*    -----------------------------------------------------------
044100 01  WS-TYPE-LEN-LIST.
044200     05  FILLER                     PIC 9(02) VALUE 10.
044300     05  FILLER                     PIC 9(02) VALUE 03.
044400     05  FILLER                     PIC 9(02) VALUE 03.
044500     05  FILLER                     PIC 9(02) VALUE 03.
044600     05  FILLER                     PIC 9(02) VALUE 05.
044700 01  WS-TYPE-LEN-TABLE REDEFINES WS-TYPE-LEN-LIST.
044800     05  WS-TYPE-NAME-LEN OCCURS 5 TIMES PIC 9(02).
044900*
045000*    -----------------------------------------------------------
045100*    NAME-TRIM AND NUMBER-EDIT WORK AREA FOR THE REPORT LINES.
045200*    LOT/AREA NAMES CARRY A TRAILING-SPACE PAD ON THE MASTER
045300*    FILE; THE EDITED PERCENT, GAIN AND CAPACITY FIGURES CARRY
045400*    A LEADING-SPACE PAD FROM THE Z-SUPPRESSION.  BOTH PADS ARE
045500*    STRIPPED BEFORE THE STRING VERB BUILDS THE PRINT LINE.
045600*    -----------------------------------------------------------
045700 01  WS-TRIM-WORK.
045800     05  WS-TRIM-SOURCE-20          PIC X(20).
045900     05  WS-TRIM-COUNT              PIC 9(02) COMP.
046000     05  WS-TRIM-LEN                PIC 9(02) COMP.
046100     05  WS-LEAD-COUNT              PIC 9(02) COMP.
046200     05  WS-LEAD-START              PIC 9(02) COMP.
046300     05  WS-EDIT-LEN                PIC 9(02) COMP.
046400     05  FILLER                     PIC X(01) VALUE SPACE.
046500*
046600 01  WS-EDIT-WORK.
046700     05  WS-PERCENT-EDIT            PIC ZZ9.99.
046800     05  WS-GAIN-AMT-EDIT           PIC Z(6)9.99.
046900     05  WS-MAX-CAP-EDIT            PIC ZZ9.
047000     05  WS-PERCENT-BUFFER          PIC X(06).
047100     05  WS-GAIN-BUFFER             PIC X(10).
047200     05  WS-CAP-BUFFER              PIC X(03).
047300     05  FILLER                     PIC X(01) VALUE SPACE.
047400*
047500 77  WS-SUBSCRIPTION-PRICE          PIC S9(3)V99 COMP-3
047600                                                 VALUE 130.00.
047700 77  WS-PARKING-PRICE-HOUR          PIC S9(3)V99 COMP-3
047800                                                 VALUE ZERO.
047900 77  WS-DISCOUNT-AMOUNT             PIC S9(3)V99 COMP-3
048000                                                 VALUE ZERO.
048100 77  WS-DAILY-GAIN                  PIC S9(7)V99 COMP-3
048200                                                 VALUE ZERO.
048300 77  WS-VEH-COST                    PIC S9(5)V99 COMP-3
048400                                                 VALUE ZERO.
048500 77  WS-OCCUPANCY-PERCENT           PIC S9(3)V99 COMP-3
048600                                                 VALUE ZERO.
048700 77  WS-OCC-TOTAL                   PIC 9(05) COMP VALUE ZERO.
048800 77  WS-OCC-OCCUPIED                PIC 9(05) COMP VALUE ZERO.
048900*
049000*    -----------------------------------------------------------
049100*    THE PARKING CHAIN ITSELF -- LOTS, EACH HOLDING AREAS, EACH
049200*    HOLDING VEHICLES, EACH HOLDING PARKING INTERVALS.  HELD
049300*    ENTIRELY IN WORKING STORAGE FOR THE LIFE OF THE RUN.
049400*    -----------------------------------------------------------
049500 01  WS-CHAIN-TABLE.
049600     05  WS-LOT-COUNT               PIC 9(03) COMP VALUE ZERO.
049700*    ONE ENTRY PER LOT IN THE CHAIN - 25 SLOTS SINCE THE 02/11/02
049800*    WIDENING.
049900     05  WS-LOT-ENTRY OCCURS 25 TIMES.
050000         10  WL-LOT-NAME            PIC X(20).
050100         10  WL-LOT-ENTRIES         PIC 9(02).
050200         10  WL-AREA-COUNT          PIC 9(02) COMP VALUE ZERO.
050300*    ONE ENTRY PER AREA UNDER THIS LOT.
050400         10  WL-AREA-ENTRY OCCURS 8 TIMES.
050500             15  WA-AREA-NAME       PIC X(20).
050600*    MAXIMUM CAPACITY FOR EACH OF THE FIVE VEHICLE TYPES,
050700*    MOTORCYCLE/CAR/VAN/BUS/TRUCK, IN RATE-TABLE SUBSCRIPT ORDER.
050800             15  WA-MAX-CAP OCCURS 5 TIMES PIC 9(03).
050900*    CURRENT OCCUPANCY FOR EACH TYPE - ZEROED AND RECOMPUTED EVERY
051000*    TIME A VEHICLE REGISTERS, SEE 6600/6700.
051100             15  WA-CUR-CAP OCCURS 5 TIMES PIC 9(03) COMP.
051200             15  WA-VEH-COUNT       PIC 9(02) COMP VALUE ZERO.
051300*    ONE ENTRY PER DISTINCT VEHICLE (BY LICENSE PLATE) EVER SEEN
051400*    IN THIS AREA.
051500             15  WA-VEH-ENTRY OCCURS 60 TIMES.
051600                 20  WV-VEH-TYPE        PIC X(10).
051700                 20  WV-LICENSE-PLATE   PIC X(10).
051800                 20  WV-SUBSCR-BOUGHT   PIC X(16).
051900*    PLAIN FLAG, NOT AN 88 ON ITS OWN - THE 88 BELOW READS THE
052000*    SAME BYTE.
052100                 20  WV-HAS-SUBSCR      PIC X(01) VALUE 'N'.
052200                     88  WV-SUBSCR-ON-FILE          VALUE 'Y'.
052300                 20  WV-LAST-EXIT       PIC X(16).
052400                 20  WV-ENTRANCE-CTR    PIC 9(04) COMP
052500                                                 VALUE ZERO.
052600                 20  WV-INTERVAL-COUNT  PIC 9(02) COMP
052700                                                 VALUE ZERO.
052800*    ONE ENTRY PER PARK/EXIT VISIT ON RECORD FOR THIS VEHICLE.
052900                 20  WV-INTERVAL-ENTRY OCCURS 20 TIMES.
053000                     25  WI-ENTRY-DATE  PIC X(10).
053100                     25  WI-ENTRY-TIME  PIC X(16).
053200                     25  WI-EXIT-TIME   PIC X(16).
053300                     25  WI-DISCOUNT-FLAG PIC X(01)
053400                                                 VALUE 'N'.
053500                         88  WI-DISCOUNTED      VALUE 'Y'.
053600                 20  FILLER             PIC X(01) VALUE SPACE.
053700             15  FILLER                 PIC X(01) VALUE SPACE.
053800         10  FILLER                     PIC X(01) VALUE SPACE.
053900     05  FILLER                         PIC X(01) VALUE SPACE.
054000*
054100*    -----------------------------------------------------------
054200*    REPORT AND ERROR LINE LAYOUTS.  ALL WRITTEN TO PARKRPT.
054300*    THE LOT NAME, AREA NAME, VEHICLE TYPE, PERCENT AND MONEY
054400*    FIELDS ON THESE LINES ARE ALL STRUNG TOGETHER AT THEIR
054500*    TRIMMED LENGTH (SEE THE 9800 SERIES) RATHER THAN MOVED AT
054600*    THEIR FULL MASTER-FILE WIDTH, SO THE PRINT LINE DOES NOT
054700*    CARRY A BLOCK OF BLANKS IN THE MIDDLE OF THE SENTENCE.
054800*    -----------------------------------------------------------
054900 01  WS-ERR-INVALID-INTERVAL-LINE.
055000     05  FILLER                     PIC X(40)
055100                 VALUE 'The parking interval is not a valid one.'.
055200     05  FILLER                     PIC X(92) VALUE SPACES.
055300*
055400 01  WS-ERR-INVALID-FIELD-LINE.
055500     05  FILLER                     PIC X(39)
055600                  VALUE 'The introduced field is not a valid one'.
055700     05  FILLER                     PIC X(93) VALUE SPACES.
055800*
055900 PROCEDURE DIVISION.
056000*
056100*    -------------------------------------------------------------
056200*    THE MAIN LINE JUST DRIVES THE THREE BIG PASSES OVER THE DAY'S
056300*    WORK - LOAD THE MASTER CHAIN AS IT STOOD AT THE END OF THE
056400*    PRIOR RUN, APPLY TODAY'S TRANSACTION DECK AGAINST IT, THEN
056500*    REWRITE THE UPDATED CHAIN BACK OUT SO TOMORROW'S RUN PICKS UP
056600*    WHERE THIS ONE LEFT OFF.
056700*    NOTHING BUSINESS-SPECIFIC HAPPENS HERE - THAT IS DELIBERATE.
056800*    IF THE SHOP EVER SPLITS THE LOAD, UPDATE AND REWRITE STEPS
056900*    INTO SEPARATE JCL STEPS, THIS PARAGRAPH IS THE ONLY PLACE
057000*    THAT HAS TO CHANGE.
057100*    -------------------------------------------------------------
057200 0000-PRKCHN01-MAIN.
057300*    STEP 1 OF THE THREE-PASS BATCH: GET THE FILES OPEN AND THE
057400*    RUN CLOCK SET.
057500     PERFORM 1000-INITIALIZE.
057600*    STEP 2: REBUILD THE IN-STORAGE CHAIN FROM LAST NIGHT'S
057700*    OUTPUT.
057800     PERFORM 2000-LOAD-MASTER-FILE UNTIL NO-MORE-MASTER.
057900*    STEP 3: APPLY EVERY TRANSACTION IN TODAY'S DECK AGAINST THE
058000*    CHAIN JUST LOADED.
058100     PERFORM 3000-PROCESS-ONE-TXN UNTIL NO-MORE-TXN.
058200*    STEP 4: REWRITE THE UPDATED CHAIN, LOT BY LOT, SO TOMORROW'S
058300*    RUN HAS SOMETHING TO LOAD.
058400     PERFORM 4000-WRITE-ONE-LOT VARYING WS-LOT-SUB FROM 1 BY 1
058500         UNTIL WS-LOT-SUB > WS-LOT-COUNT.
058600*    STEP 5: CLOSE EVERYTHING DOWN BEFORE STOP RUN.
058700     PERFORM 5000-CLOSING.
058800     STOP RUN.
058900*
059000*    -----------------------------------------------------------
059100*    1000-INITIALIZE -- OPEN FILES, ACCEPT THE RUN TIME (THE
059200*    BATCH STAND-IN FOR "NOW"), PRIME THE TWO READ-AHEAD BUFFERS.
059300*    -----------------------------------------------------------
059400*    -------------------------------------------------------------
059500*    OPENS ALL FOUR FILES AND PRIMES THE TWO READ-AHEAD BUFFERS SO
059600*    THE LOAD AND UPDATE LOOPS CAN TEST FOR END-OF-FILE ON ENTRY
059700*    RATHER THAN AFTER THE FIRST READ.
059800*    THE RUN TIME COMES IN OVER SYSIN RATHER THAN FROM THE SYSTEM
059900*    CLOCK BECAUSE A REPRODUCIBLE TEST DECK NEEDS TO REPLAY THE
060000*    SAME 'NOW' EVERY TIME IT IS RERUN - A HARDWARE CLOCK READING
060100*    WOULD MAKE THE OCCUPANCY AND GAIN FIGURES DIFFERENT ON EVERY
060200*    RERUN OF THE SAME INPUT.
060300*    WS-LOT-COUNT AND WS-ERROR-COUNT ARE ZEROED HERE RATHER THAN
060400*    BY A VALUE CLAUSE SO A RESTART OF THIS PROGRAM WITHIN THE
060500*    SAME REGION DOES NOT CARRY OVER COUNTS FROM A PRIOR RUN.
060600*    -------------------------------------------------------------
060700 1000-INITIALIZE.
060800*    THE TWO INPUT FILES - LAST NIGHT'S MASTER CHAIN AND TODAY'S
060900*    TRANSACTION DECK.
061000     OPEN INPUT  PARKMST-FILE
061100                 PARKTXN-FILE
061200*    THE TWO OUTPUT FILES - TONIGHT'S REBUILT MASTER CHAIN AND THE
061300*    PRINTED REPORT.
061400     OPEN OUTPUT PARKOUT-FILE
061500                 PARKRPT-FILE
061600     MOVE ZERO TO WS-LOT-COUNT
061700     MOVE ZERO TO WS-ERROR-COUNT
061800*    THE BATCH STAND-IN FOR 'NOW' - READ ONCE HERE AND HELD FOR
061900*    THE REST OF THE RUN.
062000     ACCEPT WS-RUN-TIME-RAW FROM SYSIN
062100     MOVE WS-RUN-TIME-RAW TO WS-CALC-TS-RAW
062200     PERFORM 8700-CALC-TS-MINUTES-FROM-FIELDS
062300     MOVE WS-TS-MINUTES TO WS-RUN-TIME-MINUTES
062400     PERFORM 9000-READ-MASTER-RECORD
062500     PERFORM 9100-READ-TXN-RECORD.
062600*
062700*    -----------------------------------------------------------
062800*    2000 SERIES -- LOAD THE MASTER CHAIN.
062900*    -----------------------------------------------------------
063000*    -------------------------------------------------------------
063100*    ONE MASTER RECORD DRIVES ONE PASS THROUGH THIS EVALUATE.  THE
063200*    RECORD TYPE FLAG IN THE FIRST EIGHT BYTES OF EVERY PARKMST
063300*    RECORD TELLS US WHICH OF THE THREE LEVELS (LOT, AREA OR
063400*    VEHICLE) WE ARE LOOKING AT - THE THREE LEVELS ARE WRITTEN OUT
063500*    IN LOT/AREA/VEHICLE NESTING ORDER BY THE PRIOR RUN'S 4000
063600*    SERIES, SO BY THE TIME AN AREA RECORD ARRIVES ITS LOT IS
063700*    ALREADY IN THE TABLE, AND BY THE TIME A VEHICLE RECORD
063800*    ARRIVES ITS AREA IS ALREADY IN THE TABLE.
063900*    AN UNRECOGNIZED RECORD TYPE FALLS INTO WHEN OTHER AND IS
064000*    TREATED AS A BAD MASTER RECORD RATHER THAN ABENDING THE RUN -
064100*    ONE BAD RECORD SHOULD NOT COST THE SHOP THE WHOLE NIGHT'S
064200*    BATCH WINDOW.
064300*    -------------------------------------------------------------
064400 2000-LOAD-MASTER-FILE.
064500*    THE FIRST EIGHT BYTES OF EVERY MASTER RECORD TELL US WHICH OF
064600*    THE THREE LEVELS WE ARE LOOKING AT.
064700     EVALUATE PL-REC-TYPE
064800         WHEN 'PARKLOT '
064900             PERFORM 2100-ADD-LOT-FROM-MASTER
065000         WHEN 'AREA    '
065100             PERFORM 2200-ADD-AREA-FROM-MASTER
065200         WHEN 'VEHICLE '
065300             PERFORM 2300-ADD-VEH-FROM-MASTER
065400         WHEN OTHER
065500*    UNRECOGNIZED RECORD TYPE - LOG IT AND MOVE ON RATHER THAN
065600*    ABEND THE RUN.
065700             PERFORM 9900-WRITE-INVALID-FIELD-MSG
065800     END-EVALUATE
065900     PERFORM 9000-READ-MASTER-RECORD.
066000*
066100*    -------------------------------------------------------------
066200*    APPENDS ONE LOT ENTRY TO THE IN-STORAGE LOT TABLE.  WC-MAX-
066300*    LOTS IS THE OCCURS LIMIT ON WL-LOT-ENTRY (25, PER THE
066400*    02/11/02 WIDENING) - IF THE CHAIN HAS GROWN PAST THAT WITHOUT
066500*    A COMPILE-TIME BUMP TO THE TABLE, WE BACK THE COUNTER OFF AND
066600*    LOG AN INVALID-FIELD MESSAGE RATHER THAN LET THE SUBSCRIPT
066700*    RUN OFF THE END OF THE TABLE ON THE NEXT AREA OR VEHICLE
066800*    RECORD THAT BELONGS TO IT.
066900*    WL-AREA-COUNT IS ZEROED HERE SO A LOT THAT HAPPENS TO HAVE NO
067000*    AREA RECORDS BEHIND IT ON THE MASTER (A BRAND NEW LOT, SAY)
067100*    STILL SUMS TO ZERO AREAS INSTEAD OF PICKING UP GARBAGE FROM
067200*    WHATEVER WAS SITTING IN THAT TABLE SLOT ON A PRIOR RUN.
067300*    -------------------------------------------------------------
067400 2100-ADD-LOT-FROM-MASTER.
067500*    APPEND TO THE END OF THE LOT TABLE.
067600     ADD 1 TO WS-LOT-COUNT
067700*    TABLE IS FULL - BACK THE COUNTER OFF AND REJECT THE RECORD
067800*    RATHER THAN LET A SUBSCRIPT WALK OFF THE END OF WL-LOT-ENTRY.
067900     IF WS-LOT-COUNT > WC-MAX-LOTS
068000         SUBTRACT 1 FROM WS-LOT-COUNT
068100         PERFORM 9900-WRITE-INVALID-FIELD-MSG
068200     ELSE
068300*    COPY THE THREE MASTER-RECORD FIELDS STRAIGHT INTO THE NEW
068400*    TABLE SLOT.
068500         MOVE PL-LOT-NAME TO WL-LOT-NAME(WS-LOT-COUNT)
068600         MOVE PL-LOT-ENTRIES TO WL-LOT-ENTRIES(WS-LOT-COUNT)
068700         MOVE ZERO TO WL-AREA-COUNT(WS-LOT-COUNT)
068800     END-IF.
068900*
069000*    -------------------------------------------------------------
069100*    APPENDS ONE AREA ENTRY UNDER THE LOT THAT WAS LOADED MOST
069200*    RECENTLY (WS-LOT-COUNT).  IF NO LOT HAS BEEN LOADED YET THE
069300*    MASTER FILE IS OUT OF SEQUENCE - AN AREA RECORD ARRIVING
069400*    BEFORE ANY LOT RECORD - AND WE REJECT IT RATHER THAN GUESS
069500*    WHICH LOT IT BELONGS TO.
069600*    THE FIVE MAX-CAPACITY FIELDS (MOTORCYCLE THROUGH TRUCK) COME
069700*    STRAIGHT ACROSS FROM THE MASTER RECORD IN A FIXED ORDER THAT
069800*    MATCHES THE FIVE-ENTRY WR-RATE-TABLE - RATE SUBSCRIPT 1 IS
069900*    ALWAYS MOTORCYCLE, 2 IS CAR, AND SO ON, HERE AND EVERYWHERE
070000*    ELSE IN THIS PROGRAM.
070100*    SEE THE 09/14/04 CHANGE-LOG ENTRY: WS-LOT-SUB MUST BE SET TO
070200*    WS-LOT-COUNT BEFORE THE ZERO-FILL PERFORM BELOW, OR THE
070300*    CURRENT-CAPACITY COUNTERS GET ZEROED FOR WHATEVER LOT/AREA
070400*    WS-LOT-SUB HAPPENED TO BE POINTING AT LAST RATHER THAN THE
070500*    AREA JUST ADDED.
070600*    -------------------------------------------------------------
070700 2200-ADD-AREA-FROM-MASTER.
070800     IF WS-LOT-COUNT = ZERO
070900         PERFORM 9900-WRITE-INVALID-FIELD-MSG
071000     ELSE
071100*    APPEND TO THE END OF THIS LOT'S AREA TABLE.
071200         ADD 1 TO WL-AREA-COUNT(WS-LOT-COUNT)
071300*    SAME OVERFLOW GUARD AS THE LOT TABLE ABOVE, SCOPED TO THE
071400*    AREA TABLE UNDER THIS ONE LOT.
071500         IF WL-AREA-COUNT(WS-LOT-COUNT) > WC-MAX-AREAS
071600             SUBTRACT 1 FROM WL-AREA-COUNT(WS-LOT-COUNT)
071700             PERFORM 9900-WRITE-INVALID-FIELD-MSG
071800         ELSE
071900*    PIN THE JUST-INCREMENTED SUBSCRIPT SO THE MOVES BELOW ALL
072000*    LAND IN THE SAME NEW SLOT.
072100             MOVE WL-AREA-COUNT(WS-LOT-COUNT) TO WS-AREA-SUB
072200*    AREA NAME AND THE FIVE PER-TYPE MAXIMUM CAPACITIES COME
072300*    STRAIGHT ACROSS FROM THE MASTER RECORD.
072400             MOVE AR-AREA-NAME TO
072500                 WA-AREA-NAME(WS-LOT-COUNT WS-AREA-SUB)
072600             MOVE AR-MAX-MOTORCYCLE TO
072700                 WA-MAX-CAP(WS-LOT-COUNT WS-AREA-SUB 1)
072800             MOVE AR-MAX-CAR TO
072900                 WA-MAX-CAP(WS-LOT-COUNT WS-AREA-SUB 2)
073000             MOVE AR-MAX-VAN TO
073100                 WA-MAX-CAP(WS-LOT-COUNT WS-AREA-SUB 3)
073200             MOVE AR-MAX-BUS TO
073300                 WA-MAX-CAP(WS-LOT-COUNT WS-AREA-SUB 4)
073400             MOVE AR-MAX-TRUCK TO
073500                 WA-MAX-CAP(WS-LOT-COUNT WS-AREA-SUB 5)
073600*    A FRESH AREA HAS NO VEHICLES PARKED IN IT YET.
073700             MOVE ZERO TO WA-VEH-COUNT(WS-LOT-COUNT WS-AREA-SUB)
073800             MOVE WS-LOT-COUNT TO WS-LOT-SUB
073900             PERFORM 2250-ZERO-AREA-CUR-CAP
074000                 VARYING WS-RATE-SUB FROM 1 BY 1
074100                 UNTIL WS-RATE-SUB > 5
074200         END-IF
074300     END-IF.
074400*
074500*    -------------------------------------------------------------
074600*    CLEARS ONE OF THE FIVE CURRENT-CAPACITY COUNTERS FOR A NEWLY-
074700*    LOADED OR NEWLY-CREATED AREA.  CALLED FROM A VARYING PERFORM
074800*    SO ALL FIVE VEHICLE-TYPE SLOTS GET ZEROED, NOT JUST ONE - A
074900*    NEW AREA HAS PARKED NOTHING YET IN ANY OF THE FIVE
075000*    CATEGORIES.
075100*    -------------------------------------------------------------
075200 2250-ZERO-AREA-CUR-CAP.
075300     MOVE ZERO TO
075400         WA-CUR-CAP(WS-LOT-COUNT WS-AREA-SUB WS-RATE-SUB).
075500*
075600*    -------------------------------------------------------------
075700*    LOADS ONE VEHICLE RECORD FROM THE PRIOR RUN'S MASTER FILE
075800*    BACK INTO THE IN-STORAGE TABLE, THEN HANDS OFF TO THE SAME
075900*    6000-REGISTER-VEHICLE-INTERVAL PARAGRAPH THE LIVE TRANSACTION
076000*    PATH USES (3300) SO A VEHICLE COMING BACK OFF THE MASTER FILE
076100*    IS VALIDATED, CAPACITY-CHECKED AND SLOTTED EXACTLY THE SAME
076200*    WAY A BRAND NEW ADDVEH TRANSACTION WOULD BE.
076300*    THE SUBSCRIPTION-BOUGHT FIELD ON THE MASTER RECORD CAN COME
076400*    IN BLANK OR AS THE LITERAL 'NULL' - EITHER ONE MEANS THE
076500*    VEHICLE HAS NO SUBSCRIPTION ON FILE, SO BOTH ARE NORMALIZED
076600*    TO SPACES BEFORE THE DATE-FORMAT CHECK IN 6060 RUNS, OR THE
076700*    CHECK WOULD TRIP ON THE LETTERS IN 'NULL' AND WIPE OUT A
076800*    PERFECTLY VALID BLANK.
076900*    -------------------------------------------------------------
077000 2300-ADD-VEH-FROM-MASTER.
077100     IF WS-LOT-COUNT = ZERO OR
077200         WL-AREA-COUNT(WS-LOT-COUNT) = ZERO
077300         PERFORM 9900-WRITE-INVALID-FIELD-MSG
077400     ELSE
077500         MOVE WS-LOT-COUNT TO WS-LOT-SUB
077600         MOVE WL-AREA-COUNT(WS-LOT-COUNT) TO WS-AREA-SUB
077700         MOVE VH-VEH-TYPE TO WS-NEW-VEH-TYPE
077800         MOVE VH-LICENSE-PLATE TO WS-NEW-VEH-PLATE
077900         MOVE VH-ENTRY-TIME TO WS-NEW-ENTRY-TIME
078000         MOVE VH-EXIT-TIME TO WS-NEW-EXIT-TIME
078100         IF VH-SUBSCR-BOUGHT = SPACES OR
078200             VH-SUBSCR-BOUGHT = 'NULL'
078300             MOVE SPACES TO WS-NEW-SUBSCR-BOUGHT
078400         ELSE
078500             MOVE VH-SUBSCR-BOUGHT TO WS-NEW-SUBSCR-BOUGHT
078600         END-IF
078700         PERFORM 6060-VALIDATE-SUBSCR-FORMAT
078800         PERFORM 6000-REGISTER-VEHICLE-INTERVAL
078900             THRU 6000-EXIT
079000     END-IF.
079100*
079200*    -----------------------------------------------------------
079300*    3000 SERIES -- APPLY THE DAY'S TRANSACTIONS.
079400*    -----------------------------------------------------------
079500*    -------------------------------------------------------------
079600*    ONE TRANSACTION RECORD DRIVES ONE PASS THROUGH THIS EVALUATE.
079700*    THE FIVE TRANSACTION CODES (ADDLOT, ADDAREA, ADDVEH, OCCUPY,
079800*    GAIN) ARE THE ONLY THING THE DAILY DECK IS ALLOWED TO CARRY -
079900*    ANYTHING ELSE FALLS INTO WHEN OTHER AS A BAD TRANSACTION
080000*    RATHER THAN STOPPING THE RUN.
080100*    -------------------------------------------------------------
080200 3000-PROCESS-ONE-TXN.
080300*    FIVE RECOGNIZED TRANSACTION CODES - ANYTHING ELSE FALLS
080400*    THROUGH TO THE INVALID-FIELD MESSAGE.
080500     EVALUATE TXN-CODE
080600         WHEN 'ADDLOT  '
080700             PERFORM 3100-ADDLOT-TRANSACTION
080800         WHEN 'ADDAREA '
080900             PERFORM 3200-ADDAREA-TRANSACTION
081000         WHEN 'ADDVEH  '
081100             PERFORM 3300-ADDVEH-TRANSACTION
081200         WHEN 'OCCUPY  '
081300             PERFORM 3400-OCCUPY-TRANSACTION
081400         WHEN 'GAIN    '
081500             PERFORM 3500-GAIN-TRANSACTION
081600         WHEN OTHER
081700             PERFORM 9900-WRITE-INVALID-FIELD-MSG
081800     END-EVALUATE
081900     PERFORM 9100-READ-TXN-RECORD.
082000*
082100*    -------------------------------------------------------------
082200*    SAME LOGIC AS 2100-ADD-LOT-FROM-MASTER, BUT DRIVEN OFF A
082300*    TRANSACTION RECORD INSTEAD OF A MASTER RECORD DURING THE LIVE
082400*    UPDATE PASS.  A LOT ADDED TODAY GOES STRAIGHT INTO THE SAME
082500*    IN-STORAGE TABLE THE MASTER LOAD BUILT, SO IT IS AVAILABLE TO
082600*    ANY ADDAREA OR ADDVEH TRANSACTION FURTHER DOWN IN THE SAME
082700*    DAY'S DECK.
082800*    -------------------------------------------------------------
082900 3100-ADDLOT-TRANSACTION.
083000*    BUMP THE LIFETIME ENTRANCE COUNTER FOR THE LOYALTY-DISCOUNT
083100*    CHECK BELOW.
083200     ADD 1 TO WS-LOT-COUNT
083300     IF WS-LOT-COUNT > WC-MAX-LOTS
083400         SUBTRACT 1 FROM WS-LOT-COUNT
083500         PERFORM 9900-WRITE-INVALID-FIELD-MSG
083600     ELSE
083700         MOVE TXN-LOT-NAME TO WL-LOT-NAME(WS-LOT-COUNT)
083800         MOVE AL-ENTRIES TO WL-LOT-ENTRIES(WS-LOT-COUNT)
083900         MOVE ZERO TO WL-AREA-COUNT(WS-LOT-COUNT)
084000     END-IF.
084100*
084200*    -------------------------------------------------------------
084300*    ADDS AN AREA UNDER A LOT NAMED ON THE TRANSACTION RATHER THAN
084400*    UNDER 'WHATEVER LOT WAS LOADED LAST' - THE TRANSACTION PATH
084500*    HAS TO LOOK THE LOT UP BY NAME BECAUSE THE DAY'S DECK IS NOT
084600*    IN ANY PARTICULAR LOT ORDER THE WAY THE MASTER FILE IS.
084700*    THIS IS THE PARAGRAPH THE 09/14/04 FIX TO 2200 WAS MODELED ON
084800*    - NOTICE WS-FOUND-LOT-SUB IS MOVED INTO WS-LOT-SUB BEFORE THE
084900*    ZERO-FILL PERFORM, WHICH IS EXACTLY WHAT 2200 HAD BEEN
085000*    MISSING.
085100*    -------------------------------------------------------------
085200 3200-ADDAREA-TRANSACTION.
085300*    TRANSACTION-DRIVEN ADDS HAVE TO LOOK THE PARENT UP BY NAME -
085400*    THE DAY'S DECK IS NOT IN LOT ORDER THE WAY THE MASTER FILE
085500*    IS.
085600     MOVE TXN-LOT-NAME TO WS-LOT-SEARCH-NAME
085700*    SETS WS-FOUND-LOT-SUB TO ZERO IF THE NAME DOES NOT MATCH ANY
085800*    LOT CURRENTLY IN THE TABLE.
085900     PERFORM 9200-FIND-LOT-BY-NAME
086000*    LOOKUP CAME BACK EMPTY - LOG THE NOT-FOUND MESSAGE AND SKIP
086100*    THE REST OF THE TRANSACTION.
086200     IF WS-FOUND-LOT-SUB = ZERO
086300         PERFORM 9500-WRITE-LOT-NOT-FOUND-MSG
086400     ELSE
086500         ADD 1 TO WL-AREA-COUNT(WS-FOUND-LOT-SUB)
086600*    SAME AREA-TABLE OVERFLOW GUARD AS 2200 USES ON THE MASTER
086700*    LOAD PATH.
086800         IF WL-AREA-COUNT(WS-FOUND-LOT-SUB) > WC-MAX-AREAS
086900             SUBTRACT 1 FROM WL-AREA-COUNT(WS-FOUND-LOT-SUB)
087000             PERFORM 9900-WRITE-INVALID-FIELD-MSG
087100         ELSE
087200             MOVE WL-AREA-COUNT(WS-FOUND-LOT-SUB) TO WS-AREA-SUB
087300             MOVE TXN-AREA-NAME TO
087400                 WA-AREA-NAME(WS-FOUND-LOT-SUB WS-AREA-SUB)
087500*    SAME FIVE-FIELD, FIXED-ORDER COPY AS THE MASTER-LOAD PATH
087600*    USES IN 2200.
087700             MOVE AA-MAX-MOTORCYCLE TO
087800                 WA-MAX-CAP(WS-FOUND-LOT-SUB WS-AREA-SUB 1)
087900             MOVE AA-MAX-CAR TO
088000                 WA-MAX-CAP(WS-FOUND-LOT-SUB WS-AREA-SUB 2)
088100             MOVE AA-MAX-VAN TO
088200                 WA-MAX-CAP(WS-FOUND-LOT-SUB WS-AREA-SUB 3)
088300             MOVE AA-MAX-BUS TO
088400                 WA-MAX-CAP(WS-FOUND-LOT-SUB WS-AREA-SUB 4)
088500             MOVE AA-MAX-TRUCK TO
088600                 WA-MAX-CAP(WS-FOUND-LOT-SUB WS-AREA-SUB 5)
088700             MOVE ZERO TO
088800                 WA-VEH-COUNT(WS-FOUND-LOT-SUB WS-AREA-SUB)
088900*    PIN THE FOUND LOT'S SUBSCRIPT BEFORE THE ZERO-FILL PERFORM SO
089000*    IT ADDRESSES THE RIGHT LOT/AREA - THE FIX 2200 WAS MISSING.
089100             MOVE WS-FOUND-LOT-SUB TO WS-LOT-SUB
089200             PERFORM 2250-ZERO-AREA-CUR-CAP
089300                 VARYING WS-RATE-SUB FROM 1 BY 1
089400                 UNTIL WS-RATE-SUB > 5
089500         END-IF
089600     END-IF.
089700*
089800*    -------------------------------------------------------------
089900*    LOOKS UP THE LOT, THEN THE AREA WITHIN THAT LOT, BEFORE
090000*    HANDING OFF TO THE SHARED 6000-REGISTER-VEHICLE-INTERVAL
090100*    PARAGRAPH.  EITHER LOOKUP FAILING SHORT-CIRCUITS THE
090200*    TRANSACTION WITH THE APPROPRIATE NOT-FOUND MESSAGE - THERE IS
090300*    NO POINT VALIDATING A VEHICLE AGAINST AN AREA THAT DOES NOT
090400*    EXIST.
090500*    AV-SUBSCR-FLAG IS A ONE-CHARACTER Y/N ON THE TRANSACTION
090600*    RECORD ITSELF (UNLIKE THE MASTER RECORD, WHICH CARRIES THE
090700*    ACTUAL BOUGHT DATE) - WHEN THE FLAG IS 'Y' WE TREAT THE
090800*    VEHICLE'S OWN ENTRY TIME AS THE MOMENT THE SUBSCRIPTION WAS
090900*    BOUGHT, SINCE A NEW SUBSCRIPTION IS ALWAYS PURCHASED AT THE
091000*    GATE ON THE WAY IN.
091100*    -------------------------------------------------------------
091200 3300-ADDVEH-TRANSACTION.
091300     MOVE TXN-LOT-NAME TO WS-LOT-SEARCH-NAME
091400     PERFORM 9200-FIND-LOT-BY-NAME
091500     IF WS-FOUND-LOT-SUB = ZERO
091600         PERFORM 9500-WRITE-LOT-NOT-FOUND-MSG
091700     ELSE
091800*    SECOND LOOKUP, SCOPED TO THE LOT JUST FOUND.
091900         MOVE TXN-AREA-NAME TO WS-AREA-SEARCH-NAME
092000*    SETS WS-FOUND-AREA-SUB TO ZERO IF THE NAME DOES NOT MATCH ANY
092100*    AREA UNDER THIS LOT.
092200         PERFORM 9300-FIND-AREA-BY-NAME
092300*    AREA NAME DID NOT MATCH ANYTHING UNDER THIS LOT.
092400         IF WS-FOUND-AREA-SUB = ZERO
092500             PERFORM 9600-WRITE-AREA-NOT-FOUND-MSG
092600         ELSE
092700             MOVE WS-FOUND-LOT-SUB TO WS-LOT-SUB
092800             MOVE WS-FOUND-AREA-SUB TO WS-AREA-SUB
092900*    STAGE THE FOUR VEHICLE FIELDS OFF THE TRANSACTION RECORD
093000*    BEFORE HANDING OFF TO THE SHARED REGISTRATION PARAGRAPH.
093100             MOVE AV-VEH-TYPE TO WS-NEW-VEH-TYPE
093200             MOVE AV-LICENSE-PLATE TO WS-NEW-VEH-PLATE
093300             MOVE AV-ENTRY-TIME TO WS-NEW-ENTRY-TIME
093400             MOVE AV-EXIT-TIME TO WS-NEW-EXIT-TIME
093500*    A NEW SUBSCRIPTION IS ALWAYS BOUGHT AT THE GATE, SO THE
093600*    VEHICLE'S OWN ENTRY TIME BECOMES THE PURCHASE TIMESTAMP.
093700             IF AV-SUBSCR-FLAG = 'Y'
093800                 MOVE AV-ENTRY-TIME TO WS-NEW-SUBSCR-BOUGHT
093900             ELSE
094000                 MOVE SPACES TO WS-NEW-SUBSCR-BOUGHT
094100             END-IF
094200             PERFORM 6060-VALIDATE-SUBSCR-FORMAT
094300             PERFORM 6000-REGISTER-VEHICLE-INTERVAL
094400                 THRU 6000-EXIT
094500         END-IF
094600     END-IF.
094700*
094800*    -------------------------------------------------------------
094900*    A BLANK LOT NAME ON AN OCCUPY TRANSACTION MEANS 'REPORT ON
095000*    EVERY LOT IN THE CHAIN' - THE VARYING PERFORM BELOW WALKS THE
095100*    WHOLE WL-LOT-ENTRY TABLE.  A NAMED LOT MEANS REPORT ON JUST
095200*    THAT ONE, AFTER A NAME LOOKUP THE SAME WAY 3200 AND 3300 DO
095300*    IT.
095400*    -------------------------------------------------------------
095500 3400-OCCUPY-TRANSACTION.
095600*    BLANK LOT NAME MEANS RUN THIS REPORT FOR EVERY LOT IN THE
095700*    CHAIN.
095800     IF TXN-LOT-NAME = SPACES
095900*    ONE HEADER LINE PLUS FIVE DETAIL LINES (ONE PER VEHICLE TYPE)
096000*    PER LOT.
096100         PERFORM 7100-PRINT-ONE-LOT-OCCUPANCY
096200             THRU 7100-EXIT
096300             VARYING WS-LOT-SUB FROM 1 BY 1
096400             UNTIL WS-LOT-SUB > WS-LOT-COUNT
096500     ELSE
096600         MOVE TXN-LOT-NAME TO WS-LOT-SEARCH-NAME
096700         PERFORM 9200-FIND-LOT-BY-NAME
096800         IF WS-FOUND-LOT-SUB = ZERO
096900             PERFORM 9500-WRITE-LOT-NOT-FOUND-MSG
097000         ELSE
097100             MOVE WS-FOUND-LOT-SUB TO WS-LOT-SUB
097200             PERFORM 7100-PRINT-ONE-LOT-OCCUPANCY
097300                 THRU 7100-EXIT
097400         END-IF
097500     END-IF.
097600*
097700*    -------------------------------------------------------------
097800*    SAME BLANK-MEANS-ALL CONVENTION AS 3400, BUT DRIVING THE 8050
097900*    GAIN CALCULATION INSTEAD OF THE 7100 OCCUPANCY REPORT.  GN-
098000*    REPORT-DATE PINS THE SINGLE CALENDAR DATE THE GAIN FIGURE IS
098100*    COMPUTED FOR - ONLY INTERVALS THAT ENTERED ON THAT DATE ARE
098200*    BILLED BY 8550, REGARDLESS OF WHEN THE VEHICLE ACTUALLY LEFT.
098300*    -------------------------------------------------------------
098400 3500-GAIN-TRANSACTION.
098500*    PINS THE ONE CALENDAR DATE THE GAIN FIGURE COVERS FOR THE
098600*    REST OF THIS TRANSACTION.
098700     MOVE GN-REPORT-DATE TO WS-GAIN-DATE
098800     IF TXN-LOT-NAME = SPACES
098900*    ONE GAIN LINE PER LOT, SUMMED ACROSS EVERY AREA AND VEHICLE
099000*    IN IT.
099100         PERFORM 8050-PRINT-ONE-LOT-GAIN
099200             VARYING WS-LOT-SUB FROM 1 BY 1
099300             UNTIL WS-LOT-SUB > WS-LOT-COUNT
099400     ELSE
099500         MOVE TXN-LOT-NAME TO WS-LOT-SEARCH-NAME
099600         PERFORM 9200-FIND-LOT-BY-NAME
099700         IF WS-FOUND-LOT-SUB = ZERO
099800             PERFORM 9500-WRITE-LOT-NOT-FOUND-MSG
099900         ELSE
100000             MOVE WS-FOUND-LOT-SUB TO WS-LOT-SUB
100100             PERFORM 8050-PRINT-ONE-LOT-GAIN
100200         END-IF
100300     END-IF.
100400*
100500*    -----------------------------------------------------------
100600*    4000 SERIES -- REWRITE THE UPDATED CHAIN TO PARKOUT.
100700*    -----------------------------------------------------------
100800*    -------------------------------------------------------------
100900*    REWRITES ONE LOT RECORD AND EVERYTHING UNDER IT BACK OUT TO
101000*    PARKOUT, IN THE SAME LOT/AREA/VEHICLE NESTING ORDER THE 2000
101100*    SERIES EXPECTS TO READ IT BACK IN ON TOMORROW'S RUN.  THIS IS
101200*    THE ONE PLACE IN THE PROGRAM WHERE THE MASTER FILE LAYOUT AND
101300*    THE OUTPUT FILE LAYOUT HAVE TO STAY IN LOCKSTEP.
101400*    -------------------------------------------------------------
101500 4000-WRITE-ONE-LOT.
101600*    REWRITE THIS LOT AND EVERYTHING UNDER IT, IN THE SAME
101700*    LOT/AREA/VEHICLE ORDER 2000 EXPECTS TO READ IT BACK.
101800     MOVE 'PARKLOT ' TO PLO-REC-TYPE
101900     MOVE WL-LOT-NAME(WS-LOT-SUB) TO PLO-LOT-NAME
102000     MOVE WL-LOT-ENTRIES(WS-LOT-SUB) TO PLO-LOT-ENTRIES
102100     WRITE MST-OUT-REC FROM PARKLOT-OUT-REC
102200     PERFORM 4100-WRITE-ONE-AREA
102300         VARYING WS-AREA-SUB FROM 1 BY 1
102400         UNTIL WS-AREA-SUB > WL-AREA-COUNT(WS-LOT-SUB).
102500*
102600*    -------------------------------------------------------------
102700*    REWRITES ONE AREA RECORD.  THE FIVE MAX-CAPACITY FIELDS GO
102800*    BACK OUT IN THE SAME MOTORCYCLE/CAR/VAN/BUS/TRUCK ORDER THEY
102900*    CAME IN ON, SINCE THAT ORDER IS WHAT LINES THEM UP WITH THE
103000*    WR-RATE-TABLE SUBSCRIPTS EVERYWHERE ELSE.
103100*    -------------------------------------------------------------
103200 4100-WRITE-ONE-AREA.
103300*    SAME FIVE-FIELD FIXED ORDER GOING BACK OUT AS CAME IN.
103400     MOVE 'AREA    ' TO ARO-REC-TYPE
103500     MOVE WA-AREA-NAME(WS-LOT-SUB WS-AREA-SUB) TO ARO-AREA-NAME
103600     MOVE WA-MAX-CAP(WS-LOT-SUB WS-AREA-SUB 1) TO
103700         ARO-MAX-MOTORCYCLE
103800     MOVE WA-MAX-CAP(WS-LOT-SUB WS-AREA-SUB 2) TO ARO-MAX-CAR
103900     MOVE WA-MAX-CAP(WS-LOT-SUB WS-AREA-SUB 3) TO ARO-MAX-VAN
104000     MOVE WA-MAX-CAP(WS-LOT-SUB WS-AREA-SUB 4) TO ARO-MAX-BUS
104100     MOVE WA-MAX-CAP(WS-LOT-SUB WS-AREA-SUB 5) TO ARO-MAX-TRUCK
104200     WRITE MST-OUT-REC FROM AREA-OUT-REC
104300     PERFORM 4200-WRITE-ONE-VEHICLE
104400         VARYING WS-VEH-SUB FROM 1 BY 1
104500         UNTIL WS-VEH-SUB > WA-VEH-COUNT(WS-LOT-SUB WS-AREA-SUB).
104600*
104700*    -------------------------------------------------------------
104800*    REWRITES ONE VEHICLE RECORD.  A VEHICLE WITH NO SUBSCRIPTION
104900*    ON FILE (THE 88-LEVEL WV-SUBSCR-ON-FILE IS FALSE) WRITES THE
105000*    LITERAL 'NULL' TO THE OUTPUT RECORD'S SUBSCRIPTION FIELD
105100*    RATHER THAN SPACES, SO TOMORROW'S 2300 LOAD CAN TELL A
105200*    GENUINE BLANK APART FROM 'THIS VEHICLE HAS NEVER HAD A
105300*    SUBSCRIPTION' - BOTH NORMALIZE TO SPACES ON THE WAY BACK IN,
105400*    BUT KEEPING THE FLAG EXPLICIT ON THE FILE ITSELF MAKES THE
105500*    OUTPUT EASIER TO READ ON A DUMP.
105600*    -------------------------------------------------------------
105700 4200-WRITE-ONE-VEHICLE.
105800*    REWRITE ONE VEHICLE AND EVERY INTERVAL RECORDED AGAINST IT.
105900     MOVE 'VEHICLE ' TO VHO-REC-TYPE
106000     MOVE WV-VEH-TYPE(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB) TO
106100         VHO-VEH-TYPE
106200     MOVE WV-LICENSE-PLATE(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB) TO
106300         VHO-LICENSE-PLATE
106400*    88-LEVEL TEST - TRUE ONLY WHEN THE VEHICLE HAS AN ACTUAL
106500*    SUBSCRIPTION DATE ON FILE, NOT JUST SPACES.
106600     IF WV-SUBSCR-ON-FILE(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB)
106700         MOVE WV-SUBSCR-BOUGHT(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB)
106800             TO VHO-SUBSCR-BOUGHT
106900     ELSE
107000         MOVE 'NULL' TO VHO-SUBSCR-BOUGHT
107100     END-IF
107200     PERFORM 4300-WRITE-ONE-INTERVAL
107300         VARYING WS-INT-SUB FROM 1 BY 1
107400         UNTIL WS-INT-SUB >
107500             WV-INTERVAL-COUNT(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB).
107600*
107700*    -------------------------------------------------------------
107800*    REWRITES ONE PARK/EXIT INTERVAL FOR THE VEHICLE BEING
107900*    PROCESSED BY 4200.  THE DISCOUNT FLAG SET BY 6000 ON THE
108000*    TENTH ENTRANCE IS CARRIED ALONG ON WI-ENTRY-TIME/WI-EXIT-TIME
108100*    AND FED BACK THROUGH THE SAME GROUP THE INTERVAL WAS STORED
108200*    UNDER, SO A DISCOUNTED VISIT STAYS MARKED DISCOUNTED ACROSS
108300*    RUNS.
108400*    -------------------------------------------------------------
108500 4300-WRITE-ONE-INTERVAL.
108600     MOVE WI-ENTRY-TIME(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB
108700         WS-INT-SUB) TO VHO-ENTRY-TIME
108800     MOVE WI-EXIT-TIME(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB
108900         WS-INT-SUB) TO VHO-EXIT-TIME
109000     WRITE MST-OUT-REC FROM VEHICLE-OUT-REC.
109100*
109200*    -----------------------------------------------------------
109300*    5000-CLOSING -- CLOSE DOWN THE RUN.
109400*    -----------------------------------------------------------
109500*    -------------------------------------------------------------
109600*    CLOSES ALL FOUR FILES.  NOTHING ELSE HAPPENS HERE - RUN
109700*    TOTALS, IF THE SHOP EVER WANTS THEM ON A TRAILER RECORD,
109800*    WOULD BE ADDED IN THIS PARAGRAPH SINCE IT IS THE LAST THING
109900*    THAT RUNS BEFORE STOP RUN.
110000*    -------------------------------------------------------------
110100 5000-CLOSING.
110200*    SHUT DOWN ALL FOUR FILES BEFORE STOP RUN.
110300     CLOSE PARKMST-FILE
110400           PARKTXN-FILE
110500           PARKOUT-FILE
110600           PARKRPT-FILE.
110700*
110800*    -----------------------------------------------------------
110900*    6000 SERIES -- SHARED VEHICLE REGISTRATION.  USED BY BOTH
111000*    THE MASTER LOAD (2300) AND THE ADDVEH TRANSACTION (3300).
111100*    FOLLOWS THE SHOP'S USUAL PERFORM-THRU-EXIT / GO-TO-EXIT
111200*    SHORT-CIRCUIT PATTERN FOR REJECTING A BAD REGISTRATION
111300*    PARTWAY THROUGH.
111400*    -----------------------------------------------------------
111500*    -------------------------------------------------------------
111600*    THE WORKHORSE OF THE WHOLE PROGRAM - EVERY VEHICLE THAT
111700*    ENTERS OR RE-ENTERS A LOT, WHETHER IT CAME OFF LAST NIGHT'S
111800*    MASTER FILE (2300) OR TODAY'S ADDVEH TRANSACTION (3300),
111900*    PASSES THROUGH HERE.
112000*    RUNS THE VEHICLE TYPE THROUGH THE RATE TABLE FIRST TO MAKE
112100*    SURE IT IS A TYPE THE CHAIN RECOGNIZES AT ALL, THEN LOOKS TO
112200*    SEE IF THE PLATE IS ALREADY PARKED IN THIS AREA (A RETURNING
112300*    VEHICLE ADDS ANOTHER INTERVAL) OR IS BRAND NEW TO THE AREA
112400*    (6400 CREATES A NEW SLOT FOR IT).
112500*    THE THREE GO TO 6000-EXIT LINES ARE THE SHOP'S USUAL WAY OF
112600*    BAILING OUT OF A PARAGRAPH PARTWAY THROUGH ONCE A REJECTION
112700*    CONDITION IS FOUND - AN UNKNOWN VEHICLE TYPE, A FULL AREA, OR
112800*    AN EXIT TIME EARLIER THAN THE ENTRY TIME ALL STOP THE
112900*    REGISTRATION COLD RATHER THAN LETTING BAD DATA INTO THE
113000*    TABLE.
113100*    THE ENTRANCE COUNTER IS DIVIDED BY 10 AFTER EVERY SUCCESSFUL
113200*    ENTRY - A ZERO REMAINDER MEANS THIS IS THE VEHICLE'S TENTH,
113300*    TWENTIETH, THIRTIETH ENTRANCE AND SO ON, AND THAT VISIT'S
113400*    INTERVAL IS FLAGGED DISCOUNTED FOR THE 8560 COST CALCULATION
113500*    LATER.  THE FLAG IS SET ON THE INTERVAL JUST STORED, NOT ON
113600*    THE VEHICLE AS A WHOLE, SINCE ONLY THAT ONE VISIT EARNS THE
113700*    DISCOUNT.
113800*    THE TWO PERFORMS AT THE BOTTOM RECOMPUTE THE AREA'S CURRENT
113900*    OCCUPANCY FROM SCRATCH ACROSS EVERY VEHICLE IN THE AREA -
114000*    SIMPLER AND SAFER THAN TRYING TO ADD AND SUBTRACT
114100*    INCREMENTALLY AS VEHICLES COME AND GO, AT THE COST OF
114200*    RESCANNING THE WHOLE AREA ON EVERY REGISTRATION.
114300*    -------------------------------------------------------------
114400 6000-REGISTER-VEHICLE-INTERVAL.
114500*    ZERO MEANS 'NOT FOUND YET' FOR BOTH THE VEHICLE SLOT AND THE
114600*    RATE-TABLE INDEX BELOW.
114700     MOVE ZERO TO WS-FOUND-VEH-SUB
114800     MOVE ZERO TO WS-TYPE-IX
114900     MOVE WS-NEW-VEH-TYPE TO WS-TYPE-SEARCH-VALUE
115000*    RESOLVES THE VEHICLE TYPE TO ITS 1-5 RATE-TABLE SUBSCRIPT
115100*    BEFORE ANYTHING ELSE IN THIS PARAGRAPH CAN RUN.
115200     PERFORM 9700-FIND-TYPE-INDEX-LOOP
115300         VARYING WS-RATE-SUB FROM 1 BY 1
115400         UNTIL WS-RATE-SUB > 5 OR WS-TYPE-IX NOT = ZERO
115500*    VEHICLE TYPE DID NOT MATCH ANY OF THE FIVE RECOGNIZED TYPES
115600*    IN THE RATE TABLE - REJECT IT HERE RATHER THAN LET A ZERO
115700*    SUBSCRIPT LOOSE ON THE CAPACITY TABLES BELOW.
115800     IF WS-TYPE-IX = ZERO
115900         PERFORM 9900-WRITE-INVALID-FIELD-MSG
116000         GO TO 6000-EXIT
116100     END-IF
116200*    LOOK FOR AN EXISTING VEHICLE WITH THIS PLATE ALREADY IN THE
116300*    AREA BEFORE ASSUMING IT IS A NEW ONE.
116400     PERFORM 6100-FIND-VEH-LOOP
116500         VARYING WS-VEH-SUB FROM 1 BY 1
116600         UNTIL WS-VEH-SUB > WA-VEH-COUNT(WS-LOT-SUB WS-AREA-SUB)
116700             OR WS-FOUND-VEH-SUB NOT = ZERO
116800*    VEHICLE WAS ALREADY IN THE AREA - RE-RESOLVE THE RATE INDEX
116900*    OFF ITS STORED TYPE RATHER THAN THE INCOMING TRANSACTION, IN
117000*    CASE THE TWO EVER DISAGREE.
117100     IF WS-FOUND-VEH-SUB NOT = ZERO
117200         MOVE ZERO TO WS-TYPE-IX
117300         MOVE WV-VEH-TYPE(WS-LOT-SUB WS-AREA-SUB
117400             WS-FOUND-VEH-SUB) TO WS-TYPE-SEARCH-VALUE
117500         PERFORM 9700-FIND-TYPE-INDEX-LOOP
117600             VARYING WS-RATE-SUB FROM 1 BY 1
117700             UNTIL WS-RATE-SUB > 5 OR WS-TYPE-IX NOT = ZERO
117800     END-IF
117900*    AREA IS ALREADY AT ITS MAXIMUM FOR THIS VEHICLE TYPE.
118000     IF WA-CUR-CAP(WS-LOT-SUB WS-AREA-SUB WS-TYPE-IX) =
118100         WA-MAX-CAP(WS-LOT-SUB WS-AREA-SUB WS-TYPE-IX)
118200         PERFORM 9920-WRITE-MAX-CAPACITY-MSG
118300         GO TO 6000-EXIT
118400     END-IF
118500*    SPLIT OFF JUST THE YYYY-MM-DD PORTION OF EACH TIMESTAMP FOR
118600*    THE BEFORE/AFTER COMPARISON BELOW.
118700     MOVE WS-NEW-ENTRY-TIME(1:10) TO WS-ENTRY-DATE-PART
118800     MOVE WS-NEW-EXIT-TIME(1:10) TO WS-EXIT-DATE-PART
118900*    EXIT BEFORE ENTRY IS A DATA ERROR ON THE INCOMING RECORD.
119000     IF WS-EXIT-DATE-PART < WS-ENTRY-DATE-PART
119100         PERFORM 9930-WRITE-INVALID-INTERVAL-MSG
119200         GO TO 6000-EXIT
119300     END-IF
119400*    PLATE WAS NOT ALREADY PARKED IN THIS AREA - IT IS A NEW
119500*    VEHICLE TO THE AREA AND NEEDS A NEW TABLE SLOT.
119600     IF WS-FOUND-VEH-SUB = ZERO
119700*    NO EXISTING SLOT MATCHED - APPEND A NEW ONE.
119800         PERFORM 6400-CREATE-NEW-VEHICLE
119900         IF WS-FOUND-VEH-SUB = ZERO
120000             GO TO 6000-EXIT
120100         END-IF
120200     END-IF
120300*    RECORD THIS ENTRY/EXIT PAIR AS A NEW INTERVAL FOR THE
120400*    VEHICLE.
120500     PERFORM 6500-STORE-INTERVAL
120600*    KEEP THE VEHICLE'S OWN LAST-EXIT FIELD CURRENT SO 6700 CAN
120700*    TELL WHETHER IT IS STILL PARKED.
120800     MOVE WS-NEW-EXIT-TIME TO
120900         WV-LAST-EXIT(WS-LOT-SUB WS-AREA-SUB WS-FOUND-VEH-SUB)
121000     ADD 1 TO
121100         WV-ENTRANCE-CTR(WS-LOT-SUB WS-AREA-SUB WS-FOUND-VEH-SUB)
121200*    A ZERO REMAINDER MARKS THE 10TH, 20TH, 30TH... ENTRANCE FOR
121300*    THE LOYALTY DISCOUNT.
121400     DIVIDE WV-ENTRANCE-CTR(WS-LOT-SUB WS-AREA-SUB
121500         WS-FOUND-VEH-SUB) BY 10
121600         GIVING WS-DISCOUNT-QUOT REMAINDER WS-DISCOUNT-REM
121700     IF WS-DISCOUNT-REM = ZERO
121800         SET WI-DISCOUNTED(WS-LOT-SUB WS-AREA-SUB
121900             WS-FOUND-VEH-SUB
122000             WV-INTERVAL-COUNT(WS-LOT-SUB WS-AREA-SUB
122100                 WS-FOUND-VEH-SUB)) TO TRUE
122200     END-IF
122300*    CLEAR THE AREA'S FIVE CAPACITY COUNTERS BEFORE RECOMPUTING
122400*    THEM FROM SCRATCH.
122500     PERFORM 6600-ZERO-AREA-CUR-CAP-LOOP
122600         VARYING WS-RATE-SUB FROM 1 BY 1
122700         UNTIL WS-RATE-SUB > 5
122800*    RESCAN EVERY VEHICLE IN THE AREA TO REBUILD CURRENT OCCUPANCY
122900*    - SIMPLER THAN TRACKING IT INCREMENTALLY.
123000     PERFORM 6700-RECOMPUTE-OCCUPANCY-LOOP
123100         VARYING WS-VEH-SUB FROM 1 BY 1
123200         UNTIL WS-VEH-SUB > WA-VEH-COUNT(WS-LOT-SUB WS-AREA-SUB).
123300 6000-EXIT.
123400     EXIT.
123500*
123600*    -------------------------------------------------------------
123700*    A SUBSCRIPTION-BOUGHT TIMESTAMP THAT DOES NOT BREAK DOWN INTO
123800*    FIVE NUMERIC PIECES (YEAR, MONTH, DAY, HOUR, MINUTE) IS
123900*    TREATED AS IF NO SUBSCRIPTION HAD BEEN BOUGHT AT ALL, RATHER
124000*    THAN LEFT IN PLACE TO BLOW UP THE JULIAN-DAY MATH IN 8600
124100*    LATER WHEN THE VEHICLE IS BILLED.
124200*    -------------------------------------------------------------
124300 6060-VALIDATE-SUBSCR-FORMAT.
124400*    A NON-BLANK PURCHASE TIMESTAMP MEANS THIS VEHICLE IS BUYING A
124500*    SUBSCRIPTION ON THIS ENTRY.
124600     IF WS-NEW-SUBSCR-BOUGHT NOT = SPACES
124700         MOVE WS-NEW-SUBSCR-BOUGHT TO WS-CALC-TS-RAW
124800*    ANY NON-NUMERIC PIECE OF THE TIMESTAMP MEANS THE FIELD IS NOT
124900*    REALLY A DATE - TREAT IT AS NO SUBSCRIPTION AT ALL.
125000         IF WS-CALC-YEAR NOT NUMERIC OR
125100             WS-CALC-MONTH NOT NUMERIC OR
125200             WS-CALC-DAY NOT NUMERIC OR
125300             WS-CALC-HH NOT NUMERIC OR
125400             WS-CALC-MI NOT NUMERIC
125500             MOVE SPACES TO WS-NEW-SUBSCR-BOUGHT
125600         END-IF
125700     END-IF.
125800*
125900*    -------------------------------------------------------------
126000*    TESTED ONCE PER OCCUPIED VEHICLE SLOT IN THE AREA - A
126100*    MATCHING LICENSE PLATE MEANS THIS IS A VEHICLE THAT HAS BEEN
126200*    IN THIS AREA BEFORE, SO THE ENTRY BEING PROCESSED IS ANOTHER
126300*    INTERVAL FOR AN EXISTING VEHICLE RATHER THAN A NEW ONE.
126400*    -------------------------------------------------------------
126500 6100-FIND-VEH-LOOP.
126600     IF WV-LICENSE-PLATE(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB) =
126700         WS-NEW-VEH-PLATE
126800         MOVE WS-VEH-SUB TO WS-FOUND-VEH-SUB
126900     END-IF.
127000*
127100*    -------------------------------------------------------------
127200*    APPENDS A NEW VEHICLE SLOT TO THE AREA'S VEHICLE TABLE.  WC-
127300*    MAX-VEH IS THE OCCURS LIMIT - IF THE AREA IS ALREADY TRACKING
127400*    AS MANY DISTINCT VEHICLES AS THE TABLE HOLDS, THE COUNTER IS
127500*    BACKED OFF AND THE REGISTRATION IS REJECTED WITH AN INVALID-
127600*    FIELD MESSAGE, SAME AS A LOT OR AREA TABLE OVERFLOW.
127700*    A VEHICLE WITH NO SUBSCRIPTION GETS WV-HAS-SUBSCR SET TO 'N'
127800*    EXPLICITLY - THIS IS A PLAIN ONE-CHARACTER FIELD, NOT AN
127900*    88-LEVEL, SO IT HAS TO BE MOVED RATHER THAN SET.
128000*    -------------------------------------------------------------
128100 6400-CREATE-NEW-VEHICLE.
128200*    APPEND TO THE END OF THIS AREA'S VEHICLE TABLE.
128300     ADD 1 TO WA-VEH-COUNT(WS-LOT-SUB WS-AREA-SUB)
128400*    VEHICLE TABLE FOR THIS AREA IS FULL.
128500     IF WA-VEH-COUNT(WS-LOT-SUB WS-AREA-SUB) > WC-MAX-VEH
128600         SUBTRACT 1 FROM WA-VEH-COUNT(WS-LOT-SUB WS-AREA-SUB)
128700         PERFORM 9900-WRITE-INVALID-FIELD-MSG
128800         MOVE ZERO TO WS-FOUND-VEH-SUB
128900     ELSE
129000         MOVE WA-VEH-COUNT(WS-LOT-SUB WS-AREA-SUB) TO
129100             WS-FOUND-VEH-SUB
129200         MOVE WS-NEW-VEH-TYPE TO
129300             WV-VEH-TYPE(WS-LOT-SUB WS-AREA-SUB WS-FOUND-VEH-SUB)
129400*    STORE THE PLATE SO A LATER VISIT BY THE SAME VEHICLE CAN BE
129500*    MATCHED BY 6100.
129600         MOVE WS-NEW-VEH-PLATE TO
129700             WV-LICENSE-PLATE(WS-LOT-SUB WS-AREA-SUB
129800                 WS-FOUND-VEH-SUB)
129900         MOVE ZERO TO
130000             WV-ENTRANCE-CTR(WS-LOT-SUB WS-AREA-SUB
130100                 WS-FOUND-VEH-SUB)
130200         MOVE ZERO TO
130300             WV-INTERVAL-COUNT(WS-LOT-SUB WS-AREA-SUB
130400                 WS-FOUND-VEH-SUB)
130500         IF WS-NEW-SUBSCR-BOUGHT NOT = SPACES
130600             MOVE WS-NEW-SUBSCR-BOUGHT TO
130700                 WV-SUBSCR-BOUGHT(WS-LOT-SUB WS-AREA-SUB
130800                     WS-FOUND-VEH-SUB)
130900             SET WV-SUBSCR-ON-FILE(WS-LOT-SUB WS-AREA-SUB
131000                 WS-FOUND-VEH-SUB) TO TRUE
131100         ELSE
131200             MOVE SPACES TO
131300                 WV-SUBSCR-BOUGHT(WS-LOT-SUB WS-AREA-SUB
131400                     WS-FOUND-VEH-SUB)
131500*    A NEWLY STORED INTERVAL STARTS OUT UNDISCOUNTED; 6000 FLIPS
131600*    THIS ON AFTER THE ENTRANCE COUNT IS CHECKED.
131700             MOVE 'N' TO
131800                 WV-HAS-SUBSCR(WS-LOT-SUB WS-AREA-SUB
131900                     WS-FOUND-VEH-SUB)
132000         END-IF
132100     END-IF.
132200*
132300*    -------------------------------------------------------------
132400*    APPENDS ONE PARK/EXIT INTERVAL TO THE VEHICLE'S INTERVAL
132500*    TABLE.  WC-MAX-INT CAPS HOW MANY SEPARATE VISITS ONE VEHICLE
132600*    CAN HAVE ON RECORD AT ONCE - A VEHICLE THAT HITS THE CAP IS
132700*    STILL ON FILE, IT JUST STOPS PICKING UP NEW INTERVALS UNTIL
132800*    THE TABLE IS TRIMMED, WHICH THIS PROGRAM DOES NOT DO ON ITS
132900*    OWN (SEE THE NON-GOALS).
133000*    THE DISCOUNT FLAG IS INITIALIZED TO 'N' HERE AND ONLY FLIPPED
133100*    ON BY 6000 AFTER THE ENTRANCE COUNTER IS CHECKED, SO A
133200*    FRESHLY STORED INTERVAL NEVER STARTS OUT DISCOUNTED BY
133300*    ACCIDENT.
133400*    -------------------------------------------------------------
133500 6500-STORE-INTERVAL.
133600     ADD 1 TO
133700         WV-INTERVAL-COUNT(WS-LOT-SUB WS-AREA-SUB
133800             WS-FOUND-VEH-SUB)
133900*    INTERVAL TABLE FOR THIS VEHICLE IS FULL - REJECT RATHER THAN
134000*    OVERWRITE AN EXISTING INTERVAL.
134100     IF WV-INTERVAL-COUNT(WS-LOT-SUB WS-AREA-SUB
134200         WS-FOUND-VEH-SUB) > WC-MAX-INT
134300         SUBTRACT 1 FROM
134400             WV-INTERVAL-COUNT(WS-LOT-SUB WS-AREA-SUB
134500                 WS-FOUND-VEH-SUB)
134600         PERFORM 9900-WRITE-INVALID-FIELD-MSG
134700     ELSE
134800*    STORE THE ENTRY DATE SEPARATELY FROM THE FULL TIMESTAMP SO
134900*    8550 CAN MATCH IT AGAINST THE GAIN DATE WITHOUT REPARSING.
135000         MOVE WS-ENTRY-DATE-PART TO
135100             WI-ENTRY-DATE(WS-LOT-SUB WS-AREA-SUB
135200                 WS-FOUND-VEH-SUB
135300                 WV-INTERVAL-COUNT(WS-LOT-SUB WS-AREA-SUB
135400                     WS-FOUND-VEH-SUB))
135500         MOVE WS-NEW-ENTRY-TIME TO
135600             WI-ENTRY-TIME(WS-LOT-SUB WS-AREA-SUB
135700                 WS-FOUND-VEH-SUB
135800                 WV-INTERVAL-COUNT(WS-LOT-SUB WS-AREA-SUB
135900                     WS-FOUND-VEH-SUB))
136000         MOVE WS-NEW-EXIT-TIME TO
136100             WI-EXIT-TIME(WS-LOT-SUB WS-AREA-SUB
136200                 WS-FOUND-VEH-SUB
136300                 WV-INTERVAL-COUNT(WS-LOT-SUB WS-AREA-SUB
136400                     WS-FOUND-VEH-SUB))
136500         MOVE 'N' TO
136600             WI-DISCOUNT-FLAG(WS-LOT-SUB WS-AREA-SUB
136700                 WS-FOUND-VEH-SUB
136800                 WV-INTERVAL-COUNT(WS-LOT-SUB WS-AREA-SUB
136900                     WS-FOUND-VEH-SUB))
137000     END-IF.
137100*
137200*    -------------------------------------------------------------
137300*    CLEARS ALL FIVE CURRENT-CAPACITY COUNTERS FOR THE AREA BEFORE
137400*    6700 RECOMPUTES THEM FROM THE VEHICLE TABLE - WITHOUT THIS
137500*    STEP THE RECOMPUTE WOULD JUST BE ADDING ON TOP OF WHATEVER
137600*    COUNT WAS ALREADY THERE.
137700*    -------------------------------------------------------------
137800 6600-ZERO-AREA-CUR-CAP-LOOP.
137900     MOVE ZERO TO WA-CUR-CAP(WS-LOT-SUB WS-AREA-SUB WS-RATE-SUB).
138000*
138100*    -------------------------------------------------------------
138200*    TESTED ONCE PER VEHICLE SLOT IN THE AREA.  A VEHICLE COUNTS
138300*    AS CURRENTLY OCCUPYING A SPACE ONLY IF ITS LAST RECORDED EXIT
138400*    TIME IS STILL IN THE FUTURE RELATIVE TO THE RUN TIME - AN
138500*    EXIT TIME AT OR BEFORE THE RUN TIME MEANS THE VEHICLE HAS
138600*    ALREADY LEFT AND SHOULD NOT COUNT AGAINST THE AREA'S CURRENT
138700*    CAPACITY.
138800*    -------------------------------------------------------------
138900 6700-RECOMPUTE-OCCUPANCY-LOOP.
139000     MOVE ZERO TO WS-TYPE-IX
139100     MOVE WV-VEH-TYPE(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB) TO
139200         WS-TYPE-SEARCH-VALUE
139300     PERFORM 9700-FIND-TYPE-INDEX-LOOP
139400         VARYING WS-RATE-SUB FROM 1 BY 1
139500         UNTIL WS-RATE-SUB > 5 OR WS-TYPE-IX NOT = ZERO
139600     MOVE WV-LAST-EXIT(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB) TO
139700         WS-CALC-TS-RAW
139800     PERFORM 8700-CALC-TS-MINUTES-FROM-FIELDS
139900*    LAST EXIT STILL IN THE FUTURE RELATIVE TO THE RUN TIME MEANS
140000*    THE VEHICLE HAS NOT LEFT YET AND COUNTS AGAINST CURRENT
140100*    CAPACITY.
140200     IF WS-TS-MINUTES > WS-RUN-TIME-MINUTES
140300         IF WS-TYPE-IX NOT = ZERO
140400             ADD 1 TO WA-CUR-CAP(WS-LOT-SUB WS-AREA-SUB
140500                 WS-TYPE-IX)
140600         END-IF
140700     END-IF.
140800*
140900*    -----------------------------------------------------------
141000*    7000 SERIES -- OCCUPANCY RATE REPORT.
141100*    -----------------------------------------------------------
141200*    -------------------------------------------------------------
141300*    PRINTS THE HEADER LINE FOR ONE LOT ('OCCUPANCY RATE FOR <LOT>
141400*    IS:') AND THEN DRIVES 7200 ONCE FOR EACH OF THE FIVE VEHICLE
141500*    TYPES SO THE DETAIL LINES COME OUT UNDERNEATH IT IN
141600*    MOTORCYCLE/CAR/VAN/BUS/TRUCK ORDER.
141700*    -------------------------------------------------------------
141800 7100-PRINT-ONE-LOT-OCCUPANCY.
141900     MOVE WL-LOT-NAME(WS-LOT-SUB) TO WS-TRIM-SOURCE-20
142000     PERFORM 9800-CALC-TRIM-LEN-20
142100     MOVE SPACES TO RPT-LINE
142200     STRING 'Occupancy rate for ' DELIMITED BY SIZE
142300         WS-TRIM-SOURCE-20(1:WS-TRIM-LEN) DELIMITED BY SIZE
142400         ' is:' DELIMITED BY SIZE
142500         INTO RPT-LINE
142600     END-STRING
142700     WRITE RPT-LINE
142800     PERFORM 7200-PRINT-ONE-TYPE-OCCUPANCY
142900         VARYING WS-RATE-SUB FROM 1 BY 1 UNTIL WS-RATE-SUB > 5.
143000 7100-EXIT.
143100     EXIT.
143200*
143300*    -------------------------------------------------------------
143400*    SUMS MAXIMUM AND CURRENT CAPACITY ACROSS EVERY AREA IN THE
143500*    LOT FOR ONE VEHICLE TYPE, THEN COMPUTES THE OCCUPANCY
143600*    PERCENTAGE.  A LOT WITH NO CAPACITY AT ALL FOR A GIVEN TYPE
143700*    (NO AREA ALLOWS BUSES, SAY) FORCES THE PERCENTAGE TO ZERO
143800*    RATHER THAN DIVIDING BY ZERO.
143900*    -------------------------------------------------------------
144000 7200-PRINT-ONE-TYPE-OCCUPANCY.
144100     MOVE ZERO TO WS-OCC-TOTAL
144200     MOVE ZERO TO WS-OCC-OCCUPIED
144300     PERFORM 7210-SUM-AREA-CAP
144400         VARYING WS-AREA-SUB FROM 1 BY 1
144500         UNTIL WS-AREA-SUB > WL-AREA-COUNT(WS-LOT-SUB)
144600*    NO CAPACITY AT ALL FOR THIS TYPE IN THIS LOT - FORCE THE
144700*    PERCENTAGE TO ZERO RATHER THAN DIVIDE BY ZERO.
144800     IF WS-OCC-TOTAL = ZERO
144900         MOVE ZERO TO WS-OCCUPANCY-PERCENT
145000     ELSE
145100         COMPUTE WS-OCCUPANCY-PERCENT ROUNDED =
145200             (WS-OCC-OCCUPIED * 100) / WS-OCC-TOTAL
145300     END-IF
145400     MOVE WS-OCCUPANCY-PERCENT TO WS-PERCENT-EDIT
145500     PERFORM 9810-TRIM-PERCENT
145600     MOVE SPACES TO RPT-LINE
145700     STRING ' - ' DELIMITED BY SIZE
145800         WS-TYPE-NAME-LOWER(WS-RATE-SUB)
145900             (1:WS-TYPE-NAME-LEN(WS-RATE-SUB)) DELIMITED BY SIZE
146000         ': ' DELIMITED BY SIZE
146100         WS-PERCENT-BUFFER(WS-LEAD-START:WS-EDIT-LEN)
146200             DELIMITED BY SIZE
146300         '%' DELIMITED BY SIZE
146400         INTO RPT-LINE
146500     END-STRING
146600     WRITE RPT-LINE.
146700*
146800*    -------------------------------------------------------------
146900*    ACCUMULATES ONE AREA'S MAXIMUM AND CURRENT CAPACITY FOR THE
147000*    VEHICLE TYPE BEING TOTALED BY 7200.
147100*    -------------------------------------------------------------
147200 7210-SUM-AREA-CAP.
147300     ADD WA-MAX-CAP(WS-LOT-SUB WS-AREA-SUB WS-RATE-SUB) TO
147400         WS-OCC-TOTAL
147500     ADD WA-CUR-CAP(WS-LOT-SUB WS-AREA-SUB WS-RATE-SUB) TO
147600         WS-OCC-OCCUPIED.
147700*
147800*    -----------------------------------------------------------
147900*    8000 SERIES -- DAILY GAIN REPORT AND PARKING COST CALC.
148000*    -----------------------------------------------------------
148100*    -------------------------------------------------------------
148200*    SUMS THE DAY'S GAIN ACROSS EVERY AREA IN THE LOT AND PRINTS
148300*    ONE GAIN LINE ('<LOT> GAINED <AMOUNT> ON <DATE>.').
148400*    -------------------------------------------------------------
148500*
148600*    -------------------------------------------------------------
148700*    PRINTS THE ONE-LINE GAIN MESSAGE FOR A SINGLE LOT: SUMS EVERY
148800*    AREA'S SHARE OF THE LOT'S TAKE FOR THE GAIN DATE VIA 8060,
148900*    THEN TRIMS THE LOT NAME AND EDITS THE DOLLAR FIGURE THE SAME
149000*    WAY 7100/7200 TRIM AND EDIT THEIR OWN REPORT FIELDS.
149100*    -------------------------------------------------------------
149200 8050-PRINT-ONE-LOT-GAIN.
149300     MOVE ZERO TO WS-DAILY-GAIN
149400     PERFORM 8060-SUM-AREA-GAIN
149500         VARYING WS-AREA-SUB FROM 1 BY 1
149600         UNTIL WS-AREA-SUB > WL-AREA-COUNT(WS-LOT-SUB)
149700     MOVE WL-LOT-NAME(WS-LOT-SUB) TO WS-TRIM-SOURCE-20
149800     PERFORM 9800-CALC-TRIM-LEN-20
149900     MOVE WS-DAILY-GAIN TO WS-GAIN-AMT-EDIT
150000     PERFORM 9820-TRIM-GAIN-AMT
150100     MOVE SPACES TO RPT-LINE
150200     STRING WS-TRIM-SOURCE-20(1:WS-TRIM-LEN) DELIMITED BY SIZE
150300         ' gained ' DELIMITED BY SIZE
150400         WS-GAIN-BUFFER(WS-LEAD-START:WS-EDIT-LEN)
150500             DELIMITED BY SIZE
150600         ' on ' DELIMITED BY SIZE
150700         WS-GAIN-DATE DELIMITED BY SIZE
150800         '.' DELIMITED BY SIZE
150900         INTO RPT-LINE
151000     END-STRING
151100     WRITE RPT-LINE.
151200*
151300*    -------------------------------------------------------------
151400*    ACCUMULATES ONE AREA'S SHARE OF THE LOT'S DAILY GAIN BY
151500*    DRIVING 8070 ONCE PER VEHICLE IN THE AREA.
151600*    -------------------------------------------------------------
151700 8060-SUM-AREA-GAIN.
151800     PERFORM 8070-SUM-VEH-GAIN
151900         VARYING WS-VEH-SUB FROM 1 BY 1
152000         UNTIL WS-VEH-SUB > WA-VEH-COUNT(WS-LOT-SUB WS-AREA-SUB).
152100*
152200*    -------------------------------------------------------------
152300*    COSTS OUT ONE VEHICLE'S PARKING FOR THE GAIN DATE AND ADDS
152400*    THE RESULT INTO THE RUNNING DAILY GAIN TOTAL FOR THE AREA.
152500*    -------------------------------------------------------------
152600 8070-SUM-VEH-GAIN.
152700*    COST THIS ONE VEHICLE FOR THE GAIN DATE AND FOLD THE RESULT
152800*    INTO THE AREA'S RUNNING TOTAL.
152900     PERFORM 8500-CALC-PARKING-COST
153000     ADD WS-VEH-COST TO WS-DAILY-GAIN.
153100*
153200*    -------------------------------------------------------------
153300*    COSTS ONE VEHICLE FOR THE GAIN DATE IN TWO PIECES: A FLAT
153400*    SUBSCRIPTION FEE IF THIS IS THE DAY THE SUBSCRIPTION WAS
153500*    BOUGHT, PLUS THE HOURLY CHARGE FOR EVERY INTERVAL THAT
153600*    ENTERED ON THE GAIN DATE.  A VEHICLE CAN OWE BOTH IN THE SAME
153700*    DAY - BUYING A SUBSCRIPTION DOES NOT WAIVE THE HOURLY CHARGE
153800*    FOR THE VISIT DURING WHICH IT WAS BOUGHT.
153900*    ONLY (1:10) OF THE SUBSCRIPTION-BOUGHT TIMESTAMP IS COMPARED
154000*    TO THE GAIN DATE - THAT IS THE YYYY-MM-DD PORTION, THE TIME
154100*    OF DAY DOES NOT MATTER FOR DECIDING WHICH CALENDAR DAY THE
154200*    FEE POSTS TO.
154300*    -------------------------------------------------------------
154400 8500-CALC-PARKING-COST.
154500*    START THIS VEHICLE'S GAIN-DATE CHARGE AT ZERO BEFORE ADDING
154600*    THE SUBSCRIPTION FEE AND/OR HOURLY CHARGES BELOW.
154700     MOVE ZERO TO WS-VEH-COST
154800     IF WV-SUBSCR-ON-FILE(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB)
154900         IF WV-SUBSCR-BOUGHT(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB)
155000             (1:10) = WS-GAIN-DATE
155100*    FLAT FEE FOR BUYING THE SUBSCRIPTION - POSTED ON THE DAY OF
155200*    PURCHASE ONLY.
155300             ADD WS-SUBSCRIPTION-PRICE TO WS-VEH-COST
155400         END-IF
155500     END-IF
155600     MOVE ZERO TO WS-TYPE-IX
155700     MOVE WV-VEH-TYPE(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB) TO
155800         WS-TYPE-SEARCH-VALUE
155900     PERFORM 9700-FIND-TYPE-INDEX-LOOP
156000         VARYING WS-RATE-SUB FROM 1 BY 1
156100         UNTIL WS-RATE-SUB > 5 OR WS-TYPE-IX NOT = ZERO
156200*    COST EVERY INTERVAL THIS VEHICLE HAS ON FILE THAT ENTERED ON
156300*    THE GAIN DATE.
156400     PERFORM 8550-COST-ONE-INTERVAL
156500         VARYING WS-INT-SUB FROM 1 BY 1
156600         UNTIL WS-INT-SUB >
156700             WV-INTERVAL-COUNT(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB).
156800*
156900*    -------------------------------------------------------------
157000*    COSTS ONE PARK/EXIT INTERVAL, BUT ONLY IF THE VEHICLE ENTERED
157100*    ON THE GAIN DATE - AN INTERVAL THAT STARTED ON AN EARLIER DAY
157200*    AND IS STILL OPEN IS NOT BILLED AGAIN TODAY, IT WAS ALREADY
157300*    BILLED ON THE DAY IT ACTUALLY ENTERED.
157400*    ELAPSED TIME IS COMPUTED IN MINUTES AND THEN DIVIDED BY 60 TO
157500*    GET BILLABLE HOURS - ANY LEFTOVER MINUTES ROUND THE HOUR
157600*    COUNT UP BY ONE, SINCE THE CHAIN BILLS BY THE HOUR OR ANY
157700*    PART OF AN HOUR, NEVER A FRACTION.
157800*    -------------------------------------------------------------
157900 8550-COST-ONE-INTERVAL.
158000*    ONLY INTERVALS THAT ENTERED ON THE GAIN DATE ITSELF ARE
158100*    BILLED BY THIS PASS.
158200     IF WI-ENTRY-DATE(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB
158300         WS-INT-SUB) = WS-GAIN-DATE
158400         MOVE WI-ENTRY-TIME(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB
158500             WS-INT-SUB) TO WS-CALC-TS-RAW
158600         PERFORM 8700-CALC-TS-MINUTES-FROM-FIELDS
158700         MOVE WS-TS-MINUTES TO WS-ENTRY-MINUTES
158800         MOVE WI-EXIT-TIME(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB
158900             WS-INT-SUB) TO WS-CALC-TS-RAW
159000         PERFORM 8700-CALC-TS-MINUTES-FROM-FIELDS
159100         MOVE WS-TS-MINUTES TO WS-EXIT-MINUTES
159200         COMPUTE WS-ELAPSED-MINUTES =
159300             WS-EXIT-MINUTES - WS-ENTRY-MINUTES
159400         DIVIDE WS-ELAPSED-MINUTES BY 60
159500             GIVING WS-BILL-HOURS REMAINDER WS-BILL-MIN-REM
159600*    ANY PART OF AN HOUR ROUNDS THE BILLED HOURS UP - THE CHAIN
159700*    NEVER BILLS A FRACTION OF AN HOUR.
159800         IF WS-BILL-MIN-REM > ZERO
159900             ADD 1 TO WS-BILL-HOURS
160000         END-IF
160100         PERFORM 8560-DETERMINE-CHARGEABLE
160200     END-IF.
160300*
160400*    -------------------------------------------------------------
160500*    DECIDES WHETHER THIS INTERVAL IS EVEN CHARGEABLE BEFORE
160600*    COMPUTING WHAT IT COSTS.  A VEHICLE WITH A SUBSCRIPTION ON
160700*    FILE IS NOT CHARGED THE HOURLY RATE FOR AN INTERVAL THAT
160800*    FALLS INSIDE THE 30-DAY SUBSCRIPTION WINDOW (SEE 8570) - THE
160900*    SUBSCRIPTION FEE ALREADY COVERS THAT PARKING, SO ADDING THE
161000*    HOURLY RATE ON TOP WOULD DOUBLE-BILL THE CUSTOMER.
161100*    THE RATE AND DISCOUNT ARE STAGED OUT OF THE WR-RATE-TABLE
161200*    INTO WS-PARKING-PRICE-HOUR AND WS-DISCOUNT-AMOUNT BEFORE
161300*    EITHER COMPUTE RUNS, SO THE ARITHMETIC BELOW READS LIKE A
161400*    LINE OFF THE CHAIN'S OWN RATE SHEET RATHER THAN A TABLE
161500*    SUBSCRIPT EXPRESSION - SEE THE 09/21/04 CHANGE-LOG ENTRY.
161600*    THE TENTH-ENTRANCE DISCOUNT (FLAGGED BY 6000 WHEN THE
161700*    INTERVAL WAS STORED) KNOCKS THE PER-HOUR DISCOUNT AMOUNT OFF
161800*    THE HOURLY RATE BEFORE MULTIPLYING BY THE BILLED HOURS - IT
161900*    IS A DISCOUNT ON THE RATE, NOT A FLAT AMOUNT OFF THE TOTAL
162000*    BILL, SO A LONGER VISIT STILL SAVES MORE.
162100*    -------------------------------------------------------------
162200 8560-DETERMINE-CHARGEABLE.
162300*    ASSUME CHARGEABLE UNTIL A VALID SUBSCRIPTION SAYS OTHERWISE.
162400     MOVE 'Y' TO WS-CHARGE-FLAG
162500     IF WV-SUBSCR-ON-FILE(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB)
162600*    ONLY CHECKED WHEN A SUBSCRIPTION IS ACTUALLY ON FILE FOR THIS
162700*    VEHICLE.
162800         PERFORM 8570-CHECK-SUBSCR-VALID-AT-ENTRY
162900*    SUBSCRIPTION COVERED THIS ENTRY - NO HOURLY CHARGE APPLIES.
163000         IF WS-SUBSCR-VALID-FLAG = 'Y'
163100             MOVE 'N' TO WS-CHARGE-FLAG
163200         END-IF
163300     END-IF
163400     MOVE WR-HOURLY-RATE(WS-TYPE-IX) TO WS-PARKING-PRICE-HOUR
163500     MOVE WR-DISCOUNT-AMT(WS-TYPE-IX) TO WS-DISCOUNT-AMOUNT
163600     IF WS-CHARGE-FLAG = 'Y'
163700*    THIS PARTICULAR VISIT WAS FLAGGED AS THE VEHICLE'S TENTH (OR
163800*    TWENTIETH, THIRTIETH...) ENTRANCE - APPLY THE PER-HOUR
163900*    DISCOUNT.
164000         IF WI-DISCOUNTED(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB
164100             WS-INT-SUB)
164200             COMPUTE WS-VEH-COST ROUNDED = WS-VEH-COST +
164300                 ((WS-PARKING-PRICE-HOUR -
164400                   WS-DISCOUNT-AMOUNT) * WS-BILL-HOURS)
164500         ELSE
164600             COMPUTE WS-VEH-COST ROUNDED = WS-VEH-COST +
164700                 (WS-PARKING-PRICE-HOUR * WS-BILL-HOURS)
164800         END-IF
164900     END-IF.
165000*
165100*    -------------------------------------------------------------
165200*    A SUBSCRIPTION IS GOOD FOR 30 DAYS FROM THE MOMENT IT WAS
165300*    BOUGHT.  43200 MINUTES IS THAT 30-DAY WINDOW EXPRESSED IN
165400*    MINUTES (30 * 24 * 60) SINCE ALL THE TIMESTAMP MATH IN THIS
165500*    PROGRAM WORKS IN MINUTES-SINCE-A-JULIAN-DAY-SERIAL RATHER
165600*    THAN CALENDAR DATES, TO AVOID HAVING TO HANDLE MONTH AND YEAR
165700*    ROLLOVER BY HAND.
165800*    THE ENTRY TIME HAS TO FALL ON OR AFTER THE PURCHASE MOMENT
165900*    AND ON OR BEFORE THE PURCHASE MOMENT PLUS 30 DAYS - EITHER
166000*    BOUNDARY BEING EXCEEDED MEANS THE SUBSCRIPTION HAD NOT YET
166100*    STARTED OR HAD ALREADY LAPSED AT THE TIME THIS VEHICLE CAME
166200*    THROUGH THE GATE.
166300*    -------------------------------------------------------------
166400 8570-CHECK-SUBSCR-VALID-AT-ENTRY.
166500*    ASSUME THE SUBSCRIPTION DOES NOT COVER THIS ENTRY UNTIL THE
166600*    30-DAY WINDOW TEST BELOW SAYS OTHERWISE.
166700     MOVE 'N' TO WS-SUBSCR-VALID-FLAG
166800     MOVE WV-SUBSCR-BOUGHT(WS-LOT-SUB WS-AREA-SUB WS-VEH-SUB)
166900         TO WS-CALC-TS-RAW
167000     PERFORM 8700-CALC-TS-MINUTES-FROM-FIELDS
167100     MOVE WS-TS-MINUTES TO WS-BOUGHT-MINUTES
167200*    THE FAR EDGE OF THE 30-DAY SUBSCRIPTION WINDOW, IN MINUTES.
167300     COMPUTE WS-BOUGHT-PLUS30-MINUTES =
167400         WS-BOUGHT-MINUTES + 43200
167500*    ENTRY MUST FALL ON OR AFTER THE PURCHASE MOMENT AND ON OR
167600*    BEFORE THE PURCHASE MOMENT PLUS 30 DAYS.
167700     IF WS-ENTRY-MINUTES NOT < WS-BOUGHT-MINUTES AND
167800         WS-ENTRY-MINUTES NOT > WS-BOUGHT-PLUS30-MINUTES
167900         MOVE 'Y' TO WS-SUBSCR-VALID-FLAG
168000     END-IF.
168100*
168200*    -----------------------------------------------------------
168300*    8600/8700 -- JULIAN-DAY CONVERSION, REQ 9128.  NO INTRINSIC
168400*    DATE FUNCTIONS ARE USED, SINCE THIS SHOP'S COMPILER LEVEL
168500*    DOES NOT SUPPORT THEM.
168600*    -----------------------------------------------------------
168700*    -------------------------------------------------------------
168800*    THE STANDARD FLIEGEL AND VAN FLANDERN JULIAN DAY NUMBER
168900*    FORMULA, ADAPTED TO WORK IN COMP-3 ARITHMETIC RATHER THAN
169000*    FLOATING POINT SINCE THIS SHOP'S COMPILER LEVEL DOES NOT GIVE
169100*    US AN INTRINSIC DATE FUNCTION TO CALL.
169200*    JANUARY AND FEBRUARY ARE TREATED AS MONTHS 13 AND 14 OF THE
169300*    PRIOR YEAR - THIS IS THE STANDARD TRICK THAT LETS THE SAME
169400*    FORMULA HANDLE THE YEAR BOUNDARY WITHOUT A SPECIAL CASE FOR
169500*    JANUARY 1ST.  IT IS WHY THE BOUNDARY TEST DECK MENTIONED IN
169600*    THE Y2K-114 CHANGE-LOG ENTRY WAS BUILT AROUND A DECEMBER-
169700*    INTO-JANUARY CROSSING.
169800*    2400000 IS SUBTRACTED SIMPLY TO KEEP THE WORKING NUMBER
169900*    SMALLER - IT DROPS OUT AGAIN AS SOON AS TWO DAY SERIALS ARE
170000*    DIFFERENCED AGAINST EACH OTHER, SO IT HAS NO EFFECT ON ANY
170100*    ELAPSED-TIME OR BEFORE/AFTER COMPARISON ANYWHERE ELSE IN THE
170200*    PROGRAM.
170300*    -------------------------------------------------------------
170400 8600-CALC-DAY-SERIAL.
170500*    MARCH THROUGH DECEMBER USE THE CALENDAR YEAR AND MONTH AS
170600*    GIVEN.
170700     IF WS-CALC-MONTH > 2
170800         MOVE WS-CALC-YEAR TO WS-JULIAN-Y
170900         MOVE WS-CALC-MONTH TO WS-JULIAN-M
171000     ELSE
171100*    JANUARY/FEBRUARY BORROW A MONTH FROM THE PRIOR YEAR SO THE
171200*    SAME FORMULA HANDLES THE YEAR BOUNDARY WITHOUT A SPECIAL
171300*    CASE.
171400         COMPUTE WS-JULIAN-Y = WS-CALC-YEAR - 1
171500         COMPUTE WS-JULIAN-M = WS-CALC-MONTH + 12
171600     END-IF
171700*    THE FLIEGEL/VAN FLANDERN JULIAN DAY FORMULA, SPLIT ACROSS TWO
171800*    INTERMEDIATE TERMS SO NEITHER COMPUTE OVERFLOWS THE WORKING
171900*    FIELD.
172000     COMPUTE WS-JULIAN-TERM-1 =
172100         365.25 * (WS-JULIAN-Y + 4716)
172200     COMPUTE WS-JULIAN-TERM-2 =
172300         30.6001 * (WS-JULIAN-M + 1)
172400*    THE JULIAN DAY SERIAL - THE COMMON YARDSTICK EVERY DATE
172500*    COMPARISON IN THIS PROGRAM IS MADE AGAINST.
172600     COMPUTE WS-DAY-SERIAL =
172700         WS-JULIAN-TERM-1 + WS-JULIAN-TERM-2 + WS-CALC-DAY
172800         - 1524 - 2400000.
172900*
173000*    -------------------------------------------------------------
173100*    TURNS A FULL TIMESTAMP (YEAR THROUGH MINUTE, ALREADY BROKEN
173200*    OUT INTO WS-CALC-YEAR ET AL BY THE CALLER) INTO A SINGLE
173300*    MINUTES-SINCE-DAY-ZERO NUMBER - THE COMMON CURRENCY EVERY
173400*    TIMESTAMP COMPARISON IN THIS PROGRAM IS DONE IN, SINCE TWO
173500*    PLAIN INTEGERS SUBTRACT AND COMPARE CLEANLY WHERE TWO YYYY-
173600*    MM-DD-HH-MI GROUPS DO NOT.
173700*    -------------------------------------------------------------
173800 8700-CALC-TS-MINUTES-FROM-FIELDS.
173900     PERFORM 8600-CALC-DAY-SERIAL
174000*    DAYS CONVERTED TO MINUTES PLUS THE HOUR AND MINUTE OF DAY -
174100*    ONE FLAT INTEGER THAT SORTS AND SUBTRACTS CLEANLY.
174200     COMPUTE WS-TS-MINUTES =
174300         (WS-DAY-SERIAL * 1440) + (WS-CALC-HH * 60)
174400         + WS-CALC-MI.
174500*
174600*    -----------------------------------------------------------
174700*    9000 SERIES -- FILE I/O, TABLE LOOKUPS AND MESSAGE LINES.
174800*    -----------------------------------------------------------
174900*    -------------------------------------------------------------
175000*    STANDARD READ-AHEAD PATTERN - THE RECORD JUST READ IS NOT
175100*    PROCESSED UNTIL THE NEXT PASS THROUGH THE 2000-LOAD-MASTER-
175200*    FILE LOOP, SO THE LOOP'S UNTIL TEST CAN SEE END-OF-FILE THE
175300*    MOMENT IT HAPPENS RATHER THAN ONE RECORD LATE.
175400*    -------------------------------------------------------------
175500 9000-READ-MASTER-RECORD.
175600*    READ-AHEAD - THIS RECORD IS NOT ACTED ON UNTIL THE NEXT PASS
175700*    THROUGH 2000-LOAD-MASTER-FILE.
175800     READ PARKMST-FILE
175900         AT END MOVE 'NO ' TO WS-MORE-MASTER
176000         NOT AT END ADD 1 TO WS-MST-REC-COUNT
176100     END-READ.
176200*
176300*    -------------------------------------------------------------
176400*    SAME READ-AHEAD PATTERN AS 9000, FOR THE TRANSACTION FILE
176500*    DRIVING THE 3000 SERIES.
176600*    -------------------------------------------------------------
176700 9100-READ-TXN-RECORD.
176800*    SAME READ-AHEAD PATTERN AS THE MASTER FILE READ.
176900     READ PARKTXN-FILE
177000         AT END MOVE 'NO ' TO WS-MORE-TXN
177100         NOT AT END ADD 1 TO WS-TXN-REC-COUNT
177200     END-READ.
177300*
177400*    -------------------------------------------------------------
177500*    LINEAR SEARCH OF THE LOT TABLE BY NAME.  WS-FOUND-LOT-SUB
177600*    COMES BACK ZERO IF NOTHING MATCHED - THE CALLER IS
177700*    RESPONSIBLE FOR TESTING THAT AND ISSUING THE LOT-NOT-FOUND
177800*    MESSAGE, THIS PARAGRAPH JUST DOES THE LOOKUP.
177900*    -------------------------------------------------------------
178000 9200-FIND-LOT-BY-NAME.
178100*    ZERO MEANS NOT FOUND - THE CALLER TESTS FOR THIS AFTER THE
178200*    PERFORM RETURNS.
178300     MOVE ZERO TO WS-FOUND-LOT-SUB
178400     PERFORM 9210-FIND-LOT-LOOP
178500         VARYING WS-LOT-SUB FROM 1 BY 1
178600         UNTIL WS-LOT-SUB > WS-LOT-COUNT
178700             OR WS-FOUND-LOT-SUB NOT = ZERO.
178800*
178900*    -------------------------------------------------------------
179000*    TESTED ONCE PER LOT IN THE TABLE UNTIL A NAME MATCH IS FOUND
179100*    OR THE TABLE RUNS OUT.
179200*    -------------------------------------------------------------
179300 9210-FIND-LOT-LOOP.
179400*    EXACT NAME MATCH - RECORD THE SUBSCRIPT AND LET THE VARYING
179500*    PERFORM'S UNTIL TEST STOP THE SEARCH.
179600     IF WL-LOT-NAME(WS-LOT-SUB) = WS-LOT-SEARCH-NAME
179700*    MATCH FOUND - RECORD IT AND LET THE UNTIL TEST STOP THE
179800*    SEARCH.
179900         MOVE WS-LOT-SUB TO WS-FOUND-LOT-SUB
180000     END-IF.
180100*
180200*    -------------------------------------------------------------
180300*    SAME LINEAR-SEARCH PATTERN AS 9200, SCOPED TO THE AREAS UNDER
180400*    ONE ALREADY-FOUND LOT.
180500*    -------------------------------------------------------------
180600 9300-FIND-AREA-BY-NAME.
180700*    SAME NOT-FOUND CONVENTION AS THE LOT LOOKUP.
180800     MOVE ZERO TO WS-FOUND-AREA-SUB
180900     PERFORM 9310-FIND-AREA-LOOP
181000         VARYING WS-AREA-SUB FROM 1 BY 1
181100         UNTIL WS-AREA-SUB > WL-AREA-COUNT(WS-FOUND-LOT-SUB)
181200             OR WS-FOUND-AREA-SUB NOT = ZERO.
181300*
181400*    -------------------------------------------------------------
181500*    TESTED ONCE PER AREA IN THE LOT UNTIL A NAME MATCH IS FOUND
181600*    OR THE LOT RUNS OUT OF AREAS.
181700*    -------------------------------------------------------------
181800 9310-FIND-AREA-LOOP.
181900*    SAME EXACT-MATCH LINEAR SEARCH AS THE LOT LOOKUP, SCOPED TO
182000*    ONE LOT'S AREAS.
182100     IF WA-AREA-NAME(WS-FOUND-LOT-SUB WS-AREA-SUB) =
182200         WS-AREA-SEARCH-NAME
182300*    MATCH FOUND - RECORD IT AND LET THE UNTIL TEST STOP THE
182400*    SEARCH.
182500         MOVE WS-AREA-SUB TO WS-FOUND-AREA-SUB
182600     END-IF.
182700*
182800*    -------------------------------------------------------------
182900*    LOOKS UP A VEHICLE TYPE'S POSITION (1 THROUGH 5) IN THE FIVE-
183000*    ENTRY WR-RATE-TABLE.  THIS SAME SUBSCRIPT DOUBLES AS THE
183100*    SUBSCRIPT INTO WA-MAX-CAP AND WA-CUR-CAP EVERYWHERE ELSE IN
183200*    THE PROGRAM - THE RATE TABLE ORDER AND THE CAPACITY TABLE
183300*    ORDER ARE THE SAME ORDER ON PURPOSE.
183400*    -------------------------------------------------------------
183500 9700-FIND-TYPE-INDEX-LOOP.
183600*    RATE TABLE ENTRIES ARE SEARCHED IN TABLE ORDER, WHICH IS ALSO
183700*    THE CAPACITY-TABLE SUBSCRIPT ORDER.
183800     IF WR-VEH-TYPE(WS-RATE-SUB) = WS-TYPE-SEARCH-VALUE
183900*    MATCH FOUND - RECORD THE RATE-TABLE SUBSCRIPT.
184000         MOVE WS-RATE-SUB TO WS-TYPE-IX
184100     END-IF.
184200*
184300*    -------------------------------------------------------------
184400*    QUIET-MODE-OFF GATES EVERY REPORT AND MESSAGE WRITE IN THE
184500*    PROGRAM SO A RERUN OF AN ALREADY-VALIDATED DECK (UPSI-0 ON)
184600*    CAN SUPPRESS THE OUTPUT WHILE STILL COUNTING ERRORS - SEE THE
184700*    05/26/00 CHANGE-LOG ENTRY.  THE ERROR COUNT ITSELF IS BUMPED
184800*    REGARDLESS OF THE SWITCH SETTING, SINCE THE RETURN CODE STILL
184900*    HAS TO REFLECT WHAT WENT WRONG EVEN IF THE LISTING DOES NOT.
185000*    -------------------------------------------------------------
185100 9500-WRITE-LOT-NOT-FOUND-MSG.
185200*    UPSI-0 GATES THE ACTUAL REPORT LINE; THE ERROR COUNT BELOW
185300*    STILL BUMPS EITHER WAY.
185400     IF QUIET-MODE-OFF
185500*    TRIM THE NAME SO IT PRINTS WITHOUT ITS TRAILING MASTER-FILE
185600*    PAD.
185700         MOVE WS-LOT-SEARCH-NAME TO WS-TRIM-SOURCE-20
185800         PERFORM 9800-CALC-TRIM-LEN-20
185900         MOVE SPACES TO RPT-LINE
186000         STRING 'Parking lot ' DELIMITED BY SIZE
186100             '''' DELIMITED BY SIZE
186200             WS-TRIM-SOURCE-20(1:WS-TRIM-LEN) DELIMITED BY SIZE
186300             '''' DELIMITED BY SIZE
186400             ' does not exist!' DELIMITED BY SIZE
186500             INTO RPT-LINE
186600         END-STRING
186700         WRITE RPT-LINE
186800     END-IF
186900     ADD 1 TO WS-ERROR-COUNT.
187000*
187100*    -------------------------------------------------------------
187200*    SAME PATTERN AS 9500, FOR AN AREA NAME THAT DID NOT MATCH
187300*    ANYTHING UNDER THE LOT IT WAS LOOKED UP AGAINST.
187400*    -------------------------------------------------------------
187500 9600-WRITE-AREA-NOT-FOUND-MSG.
187600     IF QUIET-MODE-OFF
187700*    SAME TRIM AS THE LOT-NOT-FOUND MESSAGE, FOR THE AREA NAME
187800*    INSTEAD.
187900         MOVE WS-AREA-SEARCH-NAME TO WS-TRIM-SOURCE-20
188000         PERFORM 9800-CALC-TRIM-LEN-20
188100         MOVE SPACES TO RPT-LINE
188200         STRING 'Area ' DELIMITED BY SIZE
188300             '''' DELIMITED BY SIZE
188400             WS-TRIM-SOURCE-20(1:WS-TRIM-LEN) DELIMITED BY SIZE
188500             '''' DELIMITED BY SIZE
188600             ' does not exist!' DELIMITED BY SIZE
188700             INTO RPT-LINE
188800         END-STRING
188900         WRITE RPT-LINE
189000     END-IF
189100     ADD 1 TO WS-ERROR-COUNT.
189200*
189300*    -------------------------------------------------------------
189400*    THE CATCH-ALL ERROR MESSAGE FOR EVERY REJECTION THAT IS NOT
189500*    SPECIFICALLY A NOT-FOUND, A MAX-CAPACITY, OR AN INVALID
189600*    INTERVAL - AN UNKNOWN RECORD OR TRANSACTION CODE, AN
189700*    UNRECOGNIZED VEHICLE TYPE, OR A TABLE THAT HAS RUN OUT OF
189800*    ROOM ALL COME THROUGH HERE.
189900*    -------------------------------------------------------------
190000 9900-WRITE-INVALID-FIELD-MSG.
190100     IF QUIET-MODE-OFF
190200*    PURELY LITERAL LINE, NO VARIABLE CONTENT TO TRIM.
190300         WRITE RPT-LINE FROM WS-ERR-INVALID-FIELD-LINE
190400     END-IF
190500     ADD 1 TO WS-ERROR-COUNT.
190600*
190700*    -------------------------------------------------------------
190800*    ISSUED WHEN AN AREA IS ALREADY AT ITS MAXIMUM FOR THE VEHICLE
190900*    TYPE TRYING TO ENTER.  THE VEHICLE TYPE NAME IS PULLED FROM
191000*    THE SAME WR-RATE-TABLE THE CAPACITY CHECK ITSELF USED, SO THE
191100*    MESSAGE ALWAYS NAMES THE TYPE THAT ACTUALLY FAILED THE CHECK.
191200*    -------------------------------------------------------------
191300 9920-WRITE-MAX-CAPACITY-MSG.
191400     IF QUIET-MODE-OFF
191500*    NAME THE TYPE AND ITS LIMIT IN THE MESSAGE SO THE OPERATOR
191600*    KNOWS EXACTLY WHICH CAP WAS HIT.
191700         MOVE WA-MAX-CAP(WS-LOT-SUB WS-AREA-SUB WS-TYPE-IX) TO
191800             WS-MAX-CAP-EDIT
191900         PERFORM 9830-TRIM-MAX-CAP
192000         MOVE SPACES TO RPT-LINE
192100         STRING 'Maximum capacity for ' DELIMITED BY SIZE
192200             WR-VEH-TYPE(WS-TYPE-IX)
192300                 (1:WS-TYPE-NAME-LEN(WS-TYPE-IX))
192400                 DELIMITED BY SIZE
192500             ' is ' DELIMITED BY SIZE
192600             WS-CAP-BUFFER(WS-LEAD-START:WS-EDIT-LEN)
192700                 DELIMITED BY SIZE
192800             INTO RPT-LINE
192900         END-STRING
193000         WRITE RPT-LINE
193100     END-IF
193200     ADD 1 TO WS-ERROR-COUNT.
193300*
193400*    -------------------------------------------------------------
193500*    ISSUED WHEN A VEHICLE'S EXIT TIME IS EARLIER THAN ITS ENTRY
193600*    TIME - A DATA ERROR ON THE INCOMING RECORD RATHER THAN
193700*    ANYTHING THE CHAIN'S OWN PROCESSING COULD HAVE CAUSED.
193800*    -------------------------------------------------------------
193900 9930-WRITE-INVALID-INTERVAL-MSG.
194000     IF QUIET-MODE-OFF
194100*    ANOTHER PURELY LITERAL LINE, WRITTEN FROM ITS OWN 01-GROUP.
194200         WRITE RPT-LINE FROM WS-ERR-INVALID-INTERVAL-LINE
194300     END-IF
194400     ADD 1 TO WS-ERROR-COUNT.
194500*
194600*    -----------------------------------------------------------
194700*    9800 SERIES -- TRIM HELPERS FOR THE REPORT LINES.  A NAME
194800*    FIELD CARRIES ITS PAD ON THE RIGHT; AN EDITED NUMBER
194900*    CARRIES ITS PAD ON THE LEFT (FROM THE Z-SUPPRESSION), SO
195000*    EACH GROUP IS HANDLED SEPARATELY.
195100*    -----------------------------------------------------------
195200*    -------------------------------------------------------------
195300*    A NAME FIELD IS RIGHT-PADDED WITH SPACES OUT TO ITS FULL
195400*    MASTER-FILE WIDTH, SO PRINTING IT AT FULL WIDTH WOULD LEAVE A
195500*    RAGGED GAP IN THE MIDDLE OF A REPORT SENTENCE.  THIS COUNTS
195600*    THE TRAILING SPACES SO THE STRING STATEMENT IN THE CALLING
195700*    PARAGRAPH CAN REFERENCE(1:WS-TRIM-LEN) AND PICK UP ONLY THE
195800*    REAL CHARACTERS.  A COMPLETELY BLANK NAME IS FORCED TO A
195900*    LENGTH OF 1 RATHER THAN ZERO, SINCE A ZERO-LENGTH REFERENCE
196000*    MODIFICATION IS NOT ALLOWED.
196100*    -------------------------------------------------------------
196200 9800-CALC-TRIM-LEN-20.
196300*    COUNTS TRAILING SPACES ON A RIGHT-PADDED NAME FIELD SO THE
196400*    CALLER CAN REFERENCE-MODIFY JUST THE REAL CHARACTERS.
196500     MOVE ZERO TO WS-TRIM-COUNT
196600     INSPECT WS-TRIM-SOURCE-20 TALLYING WS-TRIM-COUNT
196700         FOR TRAILING SPACE
196800*    FULL FIELD WIDTH LESS THE TRAILING-SPACE COUNT GIVES THE REAL
196900*    CHARACTER LENGTH.
197000     COMPUTE WS-TRIM-LEN = 20 - WS-TRIM-COUNT
197100     IF WS-TRIM-LEN = ZERO
197200         MOVE 1 TO WS-TRIM-LEN
197300     END-IF.
197400*
197500*    -------------------------------------------------------------
197600*    A Z-EDITED NUMERIC FIELD IS LEFT-PADDED WITH SPACES INSTEAD
197700*    OF RIGHT-PADDED, SO THIS COUNTS LEADING SPACES RATHER THAN
197800*    TRAILING ONES AND HANDS BACK BOTH A STARTING POSITION AND A
197900*    LENGTH FOR THE STRING STATEMENT TO REFERENCE-MODIFY AGAINST.
198000*    -------------------------------------------------------------
198100 9810-TRIM-PERCENT.
198200     MOVE ZERO TO WS-LEAD-COUNT
198300*    COPY THE Z-EDITED FIELD SO THE ORIGINAL EDIT PICTURE FIELD IS
198400*    NOT DISTURBED BY THE INSPECT BELOW.
198500     MOVE WS-PERCENT-EDIT TO WS-PERCENT-BUFFER
198600     INSPECT WS-PERCENT-BUFFER TALLYING WS-LEAD-COUNT
198700         FOR LEADING SPACE
198800     COMPUTE WS-LEAD-START = WS-LEAD-COUNT + 1
198900     COMPUTE WS-EDIT-LEN = 6 - WS-LEAD-COUNT.
199000*
199100*    -------------------------------------------------------------
199200*    SAME LEADING-SPACE TRIM AS 9810, SIZED FOR THE WIDER TEN-BYTE
199300*    GAIN-AMOUNT EDIT PICTURE INSTEAD OF THE SIX-BYTE PERCENT
199400*    PICTURE.
199500*    -------------------------------------------------------------
199600 9820-TRIM-GAIN-AMT.
199700     MOVE ZERO TO WS-LEAD-COUNT
199800*    SAME COPY-BEFORE-INSPECT PATTERN AS THE PERCENT TRIM.
199900     MOVE WS-GAIN-AMT-EDIT TO WS-GAIN-BUFFER
200000     INSPECT WS-GAIN-BUFFER TALLYING WS-LEAD-COUNT
200100         FOR LEADING SPACE
200200     COMPUTE WS-LEAD-START = WS-LEAD-COUNT + 1
200300     COMPUTE WS-EDIT-LEN = 10 - WS-LEAD-COUNT.
200400*
200500*    -------------------------------------------------------------
200600*    SAME LEADING-SPACE TRIM AGAIN, SIZED FOR THE THREE-BYTE
200700*    MAXIMUM-CAPACITY EDIT PICTURE USED ON THE 9920 MESSAGE.
200800*    -------------------------------------------------------------
200900 9830-TRIM-MAX-CAP.
201000     MOVE ZERO TO WS-LEAD-COUNT
201100*    SAME COPY-BEFORE-INSPECT PATTERN, FOR THE MAX-CAPACITY EDIT
201200*    FIELD.
201300     MOVE WS-MAX-CAP-EDIT TO WS-CAP-BUFFER
201400     INSPECT WS-CAP-BUFFER TALLYING WS-LEAD-COUNT
201500         FOR LEADING SPACE
201600     COMPUTE WS-LEAD-START = WS-LEAD-COUNT + 1
201700     COMPUTE WS-EDIT-LEN = 3 - WS-LEAD-COUNT.
201800
